000100*****************************************************************
000200*                                                               *
000300* ZLOGRPC - Rendered-report line buffer.                        *
000400*                                                               *
000500* ZLOG005 builds the whole rendered report for one input file   *
000600* into RP-LINE-TABLE and hands RP-LINE-COUNT back; ZLOG001      *
000700* writes the lines to REPORT-FILE itself, the same way a        *
000800* browse program fills a COMMAREA table for its caller to page  *
000900* through, rather than letting a called program own a file.     *
001000*                                                               *
001100* Date       UserID    Description                              *
001200* ---------- --------  ---------------------------------------- *
001300* 05/17/04   RJ        Ticket ZL-061 - original layout.          *
001400* 09/30/09   RF        Ticket ZL-088 - widened to 600 lines so   *
001500*                      the five-table report never truncates.    *
001600*****************************************************************
001700 01  RP-REPORT-BUFFER.
001800     05  RP-LINE-COUNT          PIC  9(05) COMP.
001900     05  RP-LINE-TABLE OCCURS 600 TIMES
002000                       INDEXED BY RP-LINE-IDX
002100                       PIC  X(200).
002200     05  FILLER                 PIC  X(008).
