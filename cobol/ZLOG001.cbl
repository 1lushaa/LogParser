000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZLOG001.
000300 AUTHOR.  Rich Jackson and Randy Frerking.
000400 INSTALLATION.  DATA CENTER SERVICES.
000500 DATE-WRITTEN.  02/03/1995.
000600 DATE-COMPILED.
000700 SECURITY.  NONE.
000800*****************************************************************
000900*                                                               *
001000* zFAM - z/OS File Access Manager                               *
001100*                                                               *
001200* ZLOG001 is the batch driver for the access-log statistics     *
001300* job.  It reads PARM-FILE, validates the run parameters, then  *
001400* for each LOG-FILE named in the parameters CALLs ZLOG003 to    *
001500* build one statistics set and ZLOG005 to render it, writing    *
001600* the rendered lines (and a trailing blank line) to REPORT-     *
001700* FILE.  A parameter error stops the run before REPORT-FILE is  *
001800* opened; a per-file read/parse error just yields an empty       *
001900* report for that one file - the run continues to the next.     *
002000*                                                               *
002100* Date       UserID    Description                              *
002200* ---------- --------  ---------------------------------------- *
002300* 02/03/95   RJ        Original - one FILE=, one FORMAT=.        *
002400* 11/02/96   RF        Added FROM=/TO= window validation.        *
002500* 06/21/98   RJ        Y2K - 4-digit year ISO timestamps only,   *
002600*                      FROM-DATE/TO-DATE widened, no 2-digit     *
002700*                      local-time parameters accepted any more.  *
002800* 07/11/00   RF        Ticket ZL-029 - repeating FILE= lines,    *
002900*                      one run now drives many input files.      *
003000* 05/17/04   RJ        Ticket ZL-061 - repeating FILTER= pairs,  *
003100*                      field-name validation moved up front so   *
003200*                      a bad filter aborts before any I/O.       *
003300* 09/30/09   RF        Ticket ZL-088 - default FORMAT is now     *
003400*                      MARKDOWN when FORMAT= is not supplied.    *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-390.
003900 OBJECT-COMPUTER.  IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS VALID-DIGITS  IS '0' THRU '9'
004300     UPSI-0 ON STATUS IS ZLOG-TEST-RUN.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PARM-FILE    ASSIGN TO ZLGPARM
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS FS-PARM-FILE.
004900     SELECT REPORT-FILE  ASSIGN TO ZLGRPT
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-REPORT-FILE.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  PARM-FILE
005500     RECORDING MODE IS F.
005600     COPY ZLOGPRL.
005700 FD  REPORT-FILE
005800     RECORDING MODE IS F.
005900 01  REPORT-LINE.
006000     05  REPORT-LINE-TEXT        PIC  X(198).
006100     05  FILLER                 PIC  X(002).
006200
006300 WORKING-STORAGE SECTION.
006400*****************************************************************
006500* DEFINE LOCAL VARIABLES                                        *
006600*****************************************************************
006700 01  FILE-STATUS-GROUP.
006800     05  FS-PARM-FILE             PIC  X(02) VALUE '00'.
006900     05  FS-REPORT-FILE           PIC  X(02) VALUE '00'.
007000 01  FILE-STATUS-NUMERIC REDEFINES FILE-STATUS-GROUP
007100                              PIC  9(04).
007200 01  EOF-PARM-FILE           PIC  X(01) VALUE 'N'.
007300     88  END-OF-PARM-FILE        VALUE 'Y'.
007400 01  CURRENT-FILE-IDX        PIC S9(08) COMP VALUE ZEROES.
007500 01  EQUALS-POSITION         PIC S9(08) COMP VALUE ZEROES.
007600 01  COLON-POSITION          PIC S9(08) COMP VALUE ZEROES.
007700 01  ZLOG-TEST-RUN           PIC  X(01) VALUE 'N'.
007800
007900 01  KEYWORD-FROM            PIC  X(08) VALUE 'FROM'.
008000 01  KEYWORD-TO              PIC  X(08) VALUE 'TO'.
008100 01  KEYWORD-FORMAT          PIC  X(08) VALUE 'FORMAT'.
008200 01  KEYWORD-FILE            PIC  X(08) VALUE 'FILE'.
008300 01  KEYWORD-FILTER          PIC  X(08) VALUE 'FILTER'.
008400
008500*****************************************************************
008600* Valid filter-field names (REDEFINES the table as one string    *
008700* so INDEXing can test membership with one compare instead of    *
008800* eight IFs).                                                    *
008900*****************************************************************
009000 01  VALID-FIELD-TABLE.
009100     05  VALID-FIELD-NAME OCCURS 8 TIMES
009200                       INDEXED BY VALID-FIELD-IDX
009300                       PIC X(16) VALUE SPACES.
009400 01  VALID-FIELD-LIST REDEFINES VALID-FIELD-TABLE PIC X(128).
009500
009600*****************************************************************
009700* Working area for the 0120 ISO-8601 shape check - loaded from   *
009800* LP-FROM-DATE then LP-TO-DATE in turn, same layout both times.  *
009900*****************************************************************
010000 01  DATE-CHECK-AREA.
010100     05  DATE-CHECK-TEXT          PIC  X(25).
010200 01  DATE-CHECK-VIEW REDEFINES DATE-CHECK-AREA.
010300     05  DCV-YEAR                 PIC  X(04).
010400     05  DCV-DASH1                PIC  X(01).
010500     05  DCV-MONTH                PIC  X(02).
010600     05  DCV-DASH2                PIC  X(01).
010700     05  DCV-DAY                  PIC  X(02).
010800     05  DCV-T                    PIC  X(01).
010900     05  DCV-HOUR                 PIC  X(02).
011000     05  DCV-COLON1               PIC  X(01).
011100     05  DCV-MINUTE               PIC  X(02).
011200     05  DCV-COLON2               PIC  X(01).
011300     05  DCV-SECOND               PIC  X(02).
011400     05  DCV-SIGN                 PIC  X(01).
011500     05  DCV-OFF-HOUR             PIC  X(02).
011600     05  DCV-COLON3               PIC  X(01).
011700     05  DCV-OFF-MINUTE           PIC  X(02).
011800
011900 01  LOWER-CASE-ALPHABET      PIC  X(26)
012000                              VALUE 'abcdefghijklmnopqrstuvwxyz'.
012100 01  UPPER-CASE-ALPHABET      PIC  X(26)
012200                              VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012300 01  PARSED-EQUALS-TEXT       PIC  X(200).
012400 01  WORK-KEYWORD             PIC  X(16).
012500 01  WORK-VALUE               PIC  X(184).
012600 01  WORK-FILTER-FIELD        PIC  X(16).
012700 01  WORK-FILTER-VALUE        PIC  X(64).
012800
012900 COPY ZLOGPRM.
013000 COPY ZLOGSTC.
013100 COPY ZLOGRPC.
013200
013300 01  BLANK-REPORT-LINE        PIC X(200) VALUE SPACES.
013400
013500 PROCEDURE DIVISION.
013600
013700*****************************************************************
013800* Main process.                                                 *
013900*****************************************************************
014000     PERFORM 0100-VALIDATE-PARMS    THRU 0100-EXIT.
014100     IF LP-PARM-IS-INVALID
014200         DISPLAY 'ZLOG001 PARAMETER ERROR - ' LP-ERROR-TEXT
014300         STOP RUN
014400     END-IF.
014500     PERFORM 0200-OPEN-REPORT       THRU 0200-EXIT.
014600     PERFORM 0300-RUN-ONE-FILE      THRU 0300-EXIT
014700             VARYING CURRENT-FILE-IDX FROM 1 BY 1
014800             UNTIL CURRENT-FILE-IDX > LP-FILE-COUNT.
014900     PERFORM 0900-CLOSE-REPORT      THRU 0900-EXIT.
015000     STOP RUN.
015100
015200*****************************************************************
015300* Load VALID-FIELD-TABLE with the eight parsed-field names the   *
015400* filter keyword may name.  Read PARM-FILE and build LP-RUN-     *
015500* PARMS; reject the run on the first parameter error found.     *
015600*****************************************************************
015700 0100-VALIDATE-PARMS.
015800     MOVE 'remoteAddress'  TO VALID-FIELD-NAME(1).
015900     MOVE 'remoteUser'     TO VALID-FIELD-NAME(2).
016000     MOVE 'dateTime'       TO VALID-FIELD-NAME(3).
016100     MOVE 'httpRequest'    TO VALID-FIELD-NAME(4).
016200     MOVE 'httpStatus'     TO VALID-FIELD-NAME(5).
016300     MOVE 'bodyBytesSent'  TO VALID-FIELD-NAME(6).
016400     MOVE 'httpReferer'    TO VALID-FIELD-NAME(7).
016500     MOVE 'httpUserAgent'  TO VALID-FIELD-NAME(8).
016600     IF ZLOG-TEST-RUN
016700         DISPLAY 'ZLOG001 VALID FILTER FIELDS - '
016800                  VALID-FIELD-LIST
016900     END-IF.
017000
017100     MOVE SPACES            TO LP-FROM-DATE LP-TO-DATE.
017200     MOVE 'MARKDOWN '       TO LP-REPORT-FORMAT.
017300     MOVE ZEROES             TO LP-FILE-COUNT LP-FILTER-COUNT.
017400     SET LP-PARM-IS-VALID   TO TRUE.
017500
017600     OPEN INPUT PARM-FILE.
017700     IF FS-PARM-FILE NOT = '00'
017800         SET LP-PARM-IS-INVALID TO TRUE
017900         MOVE 'PARM-FILE WILL NOT OPEN' TO LP-ERROR-TEXT
018000         GO TO 0100-EXIT
018100     END-IF.
018200
018300     PERFORM 0110-READ-PARM-LINE    THRU 0110-EXIT
018400             UNTIL END-OF-PARM-FILE
018500                OR LP-PARM-IS-INVALID.
018600
018700     CLOSE PARM-FILE.
018800
018900     IF LP-PARM-IS-VALID AND LP-FILE-COUNT = ZEROES
019000         SET LP-PARM-IS-INVALID TO TRUE
019100         MOVE 'AT LEAST ONE FILE= PARAMETER IS REQUIRED'
019200                                 TO LP-ERROR-TEXT
019300     END-IF.
019400
019500     IF LP-PARM-IS-VALID
019600         PERFORM 0120-CHECK-DATE-WINDOW THRU 0120-EXIT
019700     END-IF.
019800
019900 0100-EXIT.
020000     EXIT.
020100
020200*****************************************************************
020300* Read one PARM-FILE line, split on the first '=' and dispatch   *
020400* on the keyword.  Blank lines are ignored.                      *
020500*****************************************************************
020600 0110-READ-PARM-LINE.
020700     READ PARM-FILE
020800         AT END
020900             SET END-OF-PARM-FILE TO TRUE
021000             GO TO 0110-EXIT
021100     END-READ.
021200
021300     IF LP-PARM-TEXT = SPACES
021400         GO TO 0110-EXIT
021500     END-IF.
021600
021700     MOVE LP-PARM-TEXT       TO PARSED-EQUALS-TEXT.
021800     INSPECT PARSED-EQUALS-TEXT TALLYING EQUALS-POSITION
021900             FOR CHARACTERS BEFORE INITIAL '='.
022000     IF EQUALS-POSITION >= LENGTH OF PARSED-EQUALS-TEXT
022100         SET LP-PARM-IS-INVALID TO TRUE
022200         MOVE 'PARM-FILE LINE HAS NO "=" SIGN' TO LP-ERROR-TEXT
022300         GO TO 0110-EXIT
022400     END-IF.
022500     ADD 1                   TO EQUALS-POSITION.
022600     MOVE SPACES              TO WORK-KEYWORD WORK-VALUE.
022700     MOVE PARSED-EQUALS-TEXT(1:EQUALS-POSITION - 1)
022800                               TO WORK-KEYWORD.
022900     MOVE PARSED-EQUALS-TEXT(EQUALS-POSITION + 1:)
023000                               TO WORK-VALUE.
023100
023200     EVALUATE TRUE
023300         WHEN WORK-KEYWORD = KEYWORD-FROM
023400             MOVE WORK-VALUE(1:25) TO LP-FROM-DATE
023500         WHEN WORK-KEYWORD = KEYWORD-TO
023600             MOVE WORK-VALUE(1:25) TO LP-TO-DATE
023700         WHEN WORK-KEYWORD = KEYWORD-FORMAT
023800             PERFORM 0111-SET-FORMAT THRU 0111-EXIT
023900         WHEN WORK-KEYWORD = KEYWORD-FILE
024000             PERFORM 0112-ADD-FILE   THRU 0112-EXIT
024100         WHEN WORK-KEYWORD = KEYWORD-FILTER
024200             PERFORM 0113-ADD-FILTER THRU 0113-EXIT
024300         WHEN OTHER
024400             SET LP-PARM-IS-INVALID TO TRUE
024500             MOVE 'UNKNOWN PARM-FILE KEYWORD' TO LP-ERROR-TEXT
024600     END-EVALUATE.
024700
024800 0110-EXIT.
024900     EXIT.
025000
025100*****************************************************************
025200* FORMAT= accepts MARKDOWN or ADOC, any case, trailing spaces    *
025300* trimmed by the PIC X(08) move above.                          *
025400*****************************************************************
025500 0111-SET-FORMAT.
025600     MOVE WORK-VALUE(1:8)      TO LP-REPORT-FORMAT.
025700     INSPECT LP-REPORT-FORMAT CONVERTING
025800             LOWER-CASE-ALPHABET TO UPPER-CASE-ALPHABET.
025900     IF LP-REPORT-FORMAT NOT = 'MARKDOWN' AND
026000        LP-REPORT-FORMAT NOT = 'ADOC    '
026100         SET LP-PARM-IS-INVALID TO TRUE
026200         MOVE 'FORMAT= MUST BE MARKDOWN OR ADOC'
026300                               TO LP-ERROR-TEXT
026400     END-IF.
026500 0111-EXIT.
026600     EXIT.
026700
026800*****************************************************************
026900* FILE= adds one input-file name to LP-FILE-TABLE.               *
027000*****************************************************************
027100 0112-ADD-FILE.
027200     IF LP-FILE-COUNT >= 20
027300         SET LP-PARM-IS-INVALID TO TRUE
027400         MOVE 'TOO MANY FILE= PARAMETERS (MAX 20)'
027500                               TO LP-ERROR-TEXT
027600         GO TO 0112-EXIT
027700     END-IF.
027800     ADD 1                   TO LP-FILE-COUNT.
027900     SET LP-FILE-IDX TO LP-FILE-COUNT.
028000     MOVE WORK-VALUE(1:100)  TO LP-FILE-NAME(LP-FILE-IDX).
028100 0112-EXIT.
028200     EXIT.
028300
028400*****************************************************************
028500* FILTER= holds FIELD:VALUE - split on the first ':' and add     *
028600* one pair to LP-FILTER-TABLE.  The field name is checked        *
028700* against VALID-FIELD-LIST right here, per the spec's rule that  *
028800* a bad filter field is a parameter error.                       *
028900*****************************************************************
029000 0113-ADD-FILTER.
029100     IF LP-FILTER-COUNT >= 20
029200         SET LP-PARM-IS-INVALID TO TRUE
029300         MOVE 'TOO MANY FILTER= PARAMETERS (MAX 20)'
029400                               TO LP-ERROR-TEXT
029500         GO TO 0113-EXIT
029600     END-IF.
029700     MOVE ZEROES              TO COLON-POSITION.
029800     INSPECT WORK-VALUE TALLYING COLON-POSITION
029900             FOR CHARACTERS BEFORE INITIAL ':'.
030000     IF COLON-POSITION >= LENGTH OF WORK-VALUE
030100         SET LP-PARM-IS-INVALID TO TRUE
030200         MOVE 'FILTER= HAS NO ":" SEPARATOR' TO LP-ERROR-TEXT
030300         GO TO 0113-EXIT
030400     END-IF.
030500     ADD 1                   TO COLON-POSITION.
030600     MOVE SPACES              TO WORK-FILTER-FIELD
030700                                 WORK-FILTER-VALUE.
030800     MOVE WORK-VALUE(1:COLON-POSITION - 1)
030900                               TO WORK-FILTER-FIELD.
031000     MOVE WORK-VALUE(COLON-POSITION + 1:64)
031100                               TO WORK-FILTER-VALUE.
031200
031300     PERFORM 0114-CHECK-FIELD-NAME  THRU 0114-EXIT.
031400     IF LP-PARM-IS-VALID
031500         ADD 1                TO LP-FILTER-COUNT
031600         SET LP-FILTER-IDX TO LP-FILTER-COUNT
031700         MOVE WORK-FILTER-FIELD TO LP-FILTER-FIELD(LP-FILTER-IDX)
031800         MOVE WORK-FILTER-VALUE TO LP-FILTER-VALUE(LP-FILTER-IDX)
031900     END-IF.
032000 0113-EXIT.
032100     EXIT.
032200
032300*****************************************************************
032400* Ticket ZL-061 - separated out of 0113 so the membership test   *
032500* reads as one paragraph instead of a buried PERFORM.            *
032600*****************************************************************
032700 0114-CHECK-FIELD-NAME.
032800     SET VALID-FIELD-IDX TO 1.
032900     SEARCH VALID-FIELD-NAME
033000         AT END
033100             SET LP-PARM-IS-INVALID TO TRUE
033200             MOVE 'FILTER= NAMES AN UNKNOWN FIELD'
033300                               TO LP-ERROR-TEXT
033400         WHEN VALID-FIELD-NAME(VALID-FIELD-IDX) =
033500                 WORK-FILTER-FIELD
033600             CONTINUE
033700     END-SEARCH.
033800 0114-EXIT.
033900     EXIT.
034000
034100*****************************************************************
034200* FROM=/TO=, when present, must already be normalized ISO-8601   *
034300* offset timestamps (25 bytes, 'T' in byte 11, sign in byte 20). *
034400* ZLOG002 does the same normalization for log lines; this is a   *
034500* lighter shape check since the parameter is typed by hand.      *
034600*****************************************************************
034700 0120-CHECK-DATE-WINDOW.
034800     IF LP-FROM-DATE NOT = SPACES
034900         MOVE LP-FROM-DATE     TO DATE-CHECK-TEXT
035000         IF DCV-T NOT = 'T' OR
035100            (DCV-SIGN NOT = '+' AND DCV-SIGN NOT = '-')
035200             SET LP-PARM-IS-INVALID TO TRUE
035300             MOVE 'FROM= IS NOT A VALID ISO-8601 TIMESTAMP'
035400                               TO LP-ERROR-TEXT
035500             GO TO 0120-EXIT
035600         END-IF
035700     END-IF.
035800     IF LP-TO-DATE NOT = SPACES
035900         MOVE LP-TO-DATE       TO DATE-CHECK-TEXT
036000         IF DCV-T NOT = 'T' OR
036100            (DCV-SIGN NOT = '+' AND DCV-SIGN NOT = '-')
036200             SET LP-PARM-IS-INVALID TO TRUE
036300             MOVE 'TO= IS NOT A VALID ISO-8601 TIMESTAMP'
036400                               TO LP-ERROR-TEXT
036500         END-IF
036600     END-IF.
036700 0120-EXIT.
036800     EXIT.
036900
037000*****************************************************************
037100* Open REPORT-FILE once, after parameters pass - no report is    *
037200* produced at all when the run itself is rejected.               *
037300*****************************************************************
037400 0200-OPEN-REPORT.
037500     OPEN OUTPUT REPORT-FILE.
037600     IF FS-REPORT-FILE NOT = '00'
037700         DISPLAY 'ZLOG001 REPORT-FILE WILL NOT OPEN, FS='
037800                  FS-REPORT-FILE
037900         STOP RUN
038000     END-IF.
038100 0200-EXIT.
038200     EXIT.
038300
038400*****************************************************************
038500* Drive one input file all the way through: analyze, render,     *
038600* write, then the per-file trailing blank line.                  *
038700*****************************************************************
038800 0300-RUN-ONE-FILE.
038900     MOVE LP-FILE-NAME(CURRENT-FILE-IDX) TO LS-FILE-NAME.
039000     MOVE LP-FROM-DATE        TO LS-FROM-PARM.
039100     MOVE LP-TO-DATE          TO LS-TO-PARM.
039200     SET LS-STATISTICS-ABSENT TO TRUE.
039300     MOVE ZEROES TO LS-NUMBER-REQUESTS LS-TOTAL-BODY-BYTES
039400                     LS-AVERAGE-SIZE LS-PERCENTILE-95
039500                     LS-SIZE-COUNT LS-RESOURCE-COUNT
039600                     LS-STATUS-COUNT LS-ADDRESS-COUNT
039700                     LS-REFERER-COUNT.
039800     MOVE ZEROES              TO RP-LINE-COUNT.
039900
040000     CALL 'ZLOG003' USING LP-RUN-PARMS LS-STATISTICS.
040100
040200     CALL 'ZLOG005' USING LP-RUN-PARMS LS-STATISTICS
040300                           RP-REPORT-BUFFER.
040400
040500     PERFORM 0310-WRITE-REPORT-LINE THRU 0310-EXIT
040600             VARYING RP-LINE-IDX FROM 1 BY 1
040700             UNTIL RP-LINE-IDX > RP-LINE-COUNT.
040800
040900     WRITE REPORT-LINE FROM BLANK-REPORT-LINE.
041000 0300-EXIT.
041100     EXIT.
041200
041300*****************************************************************
041400* One physical WRITE per rendered line - REPORT-FILE stays       *
041500* owned by this program even though ZLOG005 built the text.     *
041600*****************************************************************
041700 0310-WRITE-REPORT-LINE.
041800     WRITE REPORT-LINE FROM RP-LINE-TABLE(RP-LINE-IDX).
041900 0310-EXIT.
042000     EXIT.
042100
042200 0900-CLOSE-REPORT.
042300     CLOSE REPORT-FILE.
042400 0900-EXIT.
042500     EXIT.
