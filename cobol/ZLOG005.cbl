000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZLOG005.
000300 AUTHOR.  Rich Jackson and Randy Frerking.
000400 INSTALLATION.  DATA CENTER SERVICES.
000500 DATE-WRITTEN.  05/17/04.
000600 DATE-COMPILED.
000700 SECURITY.  NONE.
000800*****************************************************************
000900*                                                               *
001000* zFAM - z/OS File Access Manager                               *
001100*                                                               *
001200* ZLOG005 is the REPORT-RENDERER.  Given one file's finished     *
001300* LS-STATISTICS, it builds the five markdown/adoc tables and     *
001400* leaves them in RP-REPORT-BUFFER for ZLOG001 to WRITE - this    *
001500* program never opens REPORT-FILE itself.  A file with no        *
001600* statistics (read/parse failure) renders no lines at all.       *
001700*                                                               *
001800* Date       UserID    Description                              *
001900* ---------- --------  ---------------------------------------- *
002000* 05/17/04   RJ        Ticket ZL-061 - original, General         *
002100*                      information table only.                  *
002200* 09/30/09   RF        Ticket ZL-088 - added the four frequency  *
002300*                      top-3 tables, dynamic column widths.      *
002400* 03/14/13   RJ        Ticket ZL-112 - adoc dialect header       *
002500*                      added alongside markdown.                 *
002600* 06/05/17   RF        Ticket ZL-140 - trim length now found by  *
002700*                      a backward scan, not INSPECT BEFORE       *
002800*                      INITIAL SPACE, so labels with embedded    *
002900*                      blanks no longer mis-measure.             *
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-390.
003400 OBJECT-COMPUTER.  IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 ON STATUS IS ZLOG-TEST-RUN.
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000*****************************************************************
004100* DEFINE LOCAL VARIABLES                                        *
004200*****************************************************************
004300 01  ZLOG-TEST-RUN             PIC  X(01) VALUE 'N'.
004400 01  ROW-IDX                   PIC S9(04) COMP VALUE ZEROES.
004500 01  ROW-COUNT                 PIC S9(04) COMP VALUE ZEROES.
004600 01  WIDTH-1                   PIC S9(04) COMP VALUE ZEROES.
004700 01  WIDTH-2                   PIC S9(04) COMP VALUE ZEROES.
004800 01  MAX-LEN-1                 PIC S9(04) COMP VALUE ZEROES.
004900 01  MAX-LEN-2                 PIC S9(04) COMP VALUE ZEROES.
005000 01  CELL-1-LEN                PIC S9(04) COMP VALUE ZEROES.
005100 01  CELL-2-LEN                PIC S9(04) COMP VALUE ZEROES.
005200 01  PAD-1                     PIC S9(04) COMP VALUE ZEROES.
005300 01  PAD-2                     PIC S9(04) COMP VALUE ZEROES.
005400 01  DASH-COUNT                PIC S9(04) COMP VALUE ZEROES.
005500 01  SCAN-IDX                  PIC S9(04) COMP VALUE ZEROES.
005600
005700 01  SPACES-WORK               PIC  X(200) VALUE SPACES.
005800 01  DASH-SOURCE               PIC  X(200) VALUE ALL '-'.
005900 01  LINE-WORK                 PIC  X(200) VALUE SPACES.
006000 01  TITLE-PAIR-GROUP.
006100     05  TITLE-1               PIC  X(30)  VALUE SPACES.
006200     05  TITLE-2               PIC  X(30)  VALUE SPACES.
006300 01  TITLE-PAIR-VIEW REDEFINES TITLE-PAIR-GROUP
006400                              PIC  X(60).
006500 01  SECTION-TITLE-WORK        PIC  X(30)  VALUE SPACES.
006600 01  ROW-CELL-1                PIC  X(100) VALUE SPACES.
006700 01  ROW-CELL-2                PIC  X(100) VALUE SPACES.
006800 01  TRIM-SOURCE               PIC  X(100) VALUE SPACES.
006900 01  TRIM-LENGTH               PIC S9(04) COMP VALUE ZEROES.
007000 01  BACKTICK-RESULT           PIC  X(100) VALUE SPACES.
007100
007200*****************************************************************
007300* One numeric value, formatted three ways, used to turn a        *
007400* COMP-3 count into a left-justified display cell.               *
007500*****************************************************************
007600 01  NUMBER-VALUE-GROUP.
007700     05  NUMBER-VALUE-WORK     PIC  9(15).
007800 01  NUMBER-VALUE-VIEW REDEFINES NUMBER-VALUE-GROUP
007900                              PIC  X(15).
008000 01  NUMBER-EDIT-AREA          PIC  Z(14)9.
008100 01  NUMBER-TEXT-WORK          PIC  X(15)  VALUE SPACES.
008200
008300*****************************************************************
008400* Scratch rows for whichever table is being built - filled by    *
008500* the 02xx paragraphs, consumed by 0800-RENDER-TABLE, then       *
008600* cleared before the next table starts.                          *
008700*****************************************************************
008800 01  ROW-TABLE-GROUP.
008900     05  WR-ENTRY OCCURS 6 TIMES.
009000         10  WR-COL1           PIC  X(100).
009100         10  WR-COL2           PIC  X(100).
009200 01  ROW-TABLE-VIEW REDEFINES ROW-TABLE-GROUP
009300                              PIC  X(1200).
009400
009500*****************************************************************
009600* Run parameters, the statistics accumulator and the rendered    *
009700* report buffer are all received by reference from ZLOG001 or    *
009800* ZLOG003 - LINKAGE, not WORKING-STORAGE.                        *
009900*****************************************************************
010000 LINKAGE SECTION.
010100 COPY ZLOGPRM.
010200 COPY ZLOGSTC.
010300 COPY ZLOGRPC.
010400
010500 PROCEDURE DIVISION USING LP-RUN-PARMS LS-STATISTICS
010600                           RP-REPORT-BUFFER.
010700
010800*****************************************************************
010900* Main process - one file.  No statistics, no lines, done.       *
011000*****************************************************************
011100     MOVE ZEROES                TO RP-LINE-COUNT.
011200     IF LS-STATISTICS-ABSENT
011300         GO TO ZLOG005-EXIT
011400     END-IF.
011500
011600     PERFORM 0200-BUILD-TABLE-1 THRU 0200-EXIT.
011700     PERFORM 0210-BUILD-TABLE-2 THRU 0210-EXIT.
011800     PERFORM 0220-BUILD-TABLE-3 THRU 0220-EXIT.
011900     PERFORM 0230-BUILD-TABLE-4 THRU 0230-EXIT.
012000     PERFORM 0240-BUILD-TABLE-5 THRU 0240-EXIT.
012100 ZLOG005-EXIT.
012200     GOBACK.
012300
012400*****************************************************************
012500* Table 1 - General information.  Six fixed rows, always         *
012600* present, in the order the spec lays them out.                  *
012700*****************************************************************
012800 0200-BUILD-TABLE-1.
012900     MOVE SPACES                TO ROW-TABLE-VIEW.
013000
013100     MOVE 'File(-s)'            TO WR-COL1(1).
013200     MOVE LS-FILE-NAME          TO TRIM-SOURCE.
013300     PERFORM 0900-WRAP-BACKTICKS THRU 0900-EXIT.
013400     MOVE BACKTICK-RESULT       TO WR-COL2(1).
013500
013600     MOVE 'Starting date'       TO WR-COL1(2).
013700     IF LS-FROM-PARM = SPACES
013800         MOVE '-'               TO WR-COL2(2)
013900     ELSE
014000         MOVE LS-FROM-PARM      TO WR-COL2(2)
014100     END-IF.
014200
014300     MOVE 'Ending date'         TO WR-COL1(3).
014400     IF LS-TO-PARM = SPACES
014500         MOVE '-'               TO WR-COL2(3)
014600     ELSE
014700         MOVE LS-TO-PARM        TO WR-COL2(3)
014800     END-IF.
014900
015000     MOVE 'Number of requests'  TO WR-COL1(4).
015100     MOVE LS-NUMBER-REQUESTS    TO NUMBER-VALUE-WORK.
015200     PERFORM 0910-FORMAT-NUMBER THRU 0910-EXIT.
015300     MOVE NUMBER-TEXT-WORK      TO WR-COL2(4).
015400
015500     MOVE 'AverageResponseSize' TO WR-COL1(5).
015600     MOVE LS-AVERAGE-SIZE       TO NUMBER-VALUE-WORK.
015700     PERFORM 0910-FORMAT-NUMBER THRU 0910-EXIT.
015800     MOVE NUMBER-TEXT-WORK      TO WR-COL2(5).
015900
016000     MOVE "95p response's size's" TO WR-COL1(6).
016100     MOVE LS-PERCENTILE-95      TO NUMBER-VALUE-WORK.
016200     PERFORM 0910-FORMAT-NUMBER THRU 0910-EXIT.
016300     MOVE NUMBER-TEXT-WORK      TO WR-COL2(6).
016400
016500     MOVE 6                      TO ROW-COUNT.
016600     MOVE 'Metric'                TO TITLE-1.
016700     MOVE 'Value'                 TO TITLE-2.
016800     MOVE 'General information'   TO SECTION-TITLE-WORK.
016900     PERFORM 0800-RENDER-TABLE THRU 0800-EXIT.
017000 0200-EXIT.
017100     EXIT.
017200
017300*****************************************************************
017400* Table 2 - Requested resources.  Top-3 already picked by        *
017500* ZLOG004; an unused slot carries a blank key and is skipped.    *
017600*****************************************************************
017700 0210-BUILD-TABLE-2.
017800     MOVE SPACES                TO ROW-TABLE-VIEW.
017900     MOVE ZEROES                TO ROW-COUNT.
018000     PERFORM 0211-ADD-RESOURCE-ROW THRU 0211-EXIT
018100             VARYING SCAN-IDX FROM 1 BY 1 UNTIL SCAN-IDX > 3.
018200     MOVE 'Resource'              TO TITLE-1.
018300     MOVE 'Requests'              TO TITLE-2.
018400     MOVE 'Requested resources'   TO SECTION-TITLE-WORK.
018500     PERFORM 0800-RENDER-TABLE THRU 0800-EXIT.
018600 0210-EXIT.
018700     EXIT.
018800
018900*****************************************************************
019000* One top-3 resource slot, skipped when it was never filled.    *
019100*****************************************************************
019200 0211-ADD-RESOURCE-ROW.
019300     IF LS-TOP-RESOURCE-KEY(SCAN-IDX) NOT = SPACES
019400         ADD 1              TO ROW-COUNT
019500         MOVE LS-TOP-RESOURCE-KEY(SCAN-IDX) TO TRIM-SOURCE
019600         PERFORM 0900-WRAP-BACKTICKS THRU 0900-EXIT
019700         MOVE BACKTICK-RESULT         TO WR-COL1(ROW-COUNT)
019800         MOVE LS-TOP-RESOURCE-TALLY(SCAN-IDX)
019900                                       TO NUMBER-VALUE-WORK
020000         PERFORM 0910-FORMAT-NUMBER THRU 0910-EXIT
020100         MOVE NUMBER-TEXT-WORK        TO WR-COL2(ROW-COUNT)
020200     END-IF.
020300 0211-EXIT.
020400     EXIT.
020500
020600*****************************************************************
020700* Table 3 - Responses codes.                                     *
020800*****************************************************************
020900 0220-BUILD-TABLE-3.
021000     MOVE SPACES                TO ROW-TABLE-VIEW.
021100     MOVE ZEROES                TO ROW-COUNT.
021200     PERFORM 0221-ADD-STATUS-ROW THRU 0221-EXIT
021300             VARYING SCAN-IDX FROM 1 BY 1 UNTIL SCAN-IDX > 3.
021400     MOVE 'Code'                  TO TITLE-1.
021500     MOVE 'Count'                 TO TITLE-2.
021600     MOVE 'Responses codes'       TO SECTION-TITLE-WORK.
021700     PERFORM 0800-RENDER-TABLE THRU 0800-EXIT.
021800 0220-EXIT.
021900     EXIT.
022000
022100*****************************************************************
022200* One top-3 status slot, skipped when it was never filled.      *
022300*****************************************************************
022400 0221-ADD-STATUS-ROW.
022500     IF LS-TOP-STATUS-KEY(SCAN-IDX) NOT = SPACES
022600         ADD 1              TO ROW-COUNT
022700         MOVE LS-TOP-STATUS-KEY(SCAN-IDX) TO TRIM-SOURCE
022800         PERFORM 0900-WRAP-BACKTICKS THRU 0900-EXIT
022900         MOVE BACKTICK-RESULT         TO WR-COL1(ROW-COUNT)
023000         MOVE LS-TOP-STATUS-TALLY(SCAN-IDX)
023100                                       TO NUMBER-VALUE-WORK
023200         PERFORM 0910-FORMAT-NUMBER THRU 0910-EXIT
023300         MOVE NUMBER-TEXT-WORK        TO WR-COL2(ROW-COUNT)
023400     END-IF.
023500 0221-EXIT.
023600     EXIT.
023700
023800*****************************************************************
023900* Table 4 - Remote addresses.                                    *
024000*****************************************************************
024100 0230-BUILD-TABLE-4.
024200     MOVE SPACES                TO ROW-TABLE-VIEW.
024300     MOVE ZEROES                TO ROW-COUNT.
024400     PERFORM 0231-ADD-ADDRESS-ROW THRU 0231-EXIT
024500             VARYING SCAN-IDX FROM 1 BY 1 UNTIL SCAN-IDX > 3.
024600     MOVE 'Address'               TO TITLE-1.
024700     MOVE 'Count'                 TO TITLE-2.
024800     MOVE 'Remote addresses'      TO SECTION-TITLE-WORK.
024900     PERFORM 0800-RENDER-TABLE THRU 0800-EXIT.
025000 0230-EXIT.
025100     EXIT.
025200
025300*****************************************************************
025400* One top-3 address slot, skipped when it was never filled.     *
025500*****************************************************************
025600 0231-ADD-ADDRESS-ROW.
025700     IF LS-TOP-ADDRESS-KEY(SCAN-IDX) NOT = SPACES
025800         ADD 1              TO ROW-COUNT
025900         MOVE LS-TOP-ADDRESS-KEY(SCAN-IDX) TO TRIM-SOURCE
026000         PERFORM 0900-WRAP-BACKTICKS THRU 0900-EXIT
026100         MOVE BACKTICK-RESULT         TO WR-COL1(ROW-COUNT)
026200         MOVE LS-TOP-ADDRESS-TALLY(SCAN-IDX)
026300                                       TO NUMBER-VALUE-WORK
026400         PERFORM 0910-FORMAT-NUMBER THRU 0910-EXIT
026500         MOVE NUMBER-TEXT-WORK        TO WR-COL2(ROW-COUNT)
026600     END-IF.
026700 0231-EXIT.
026800     EXIT.
026900
027000*****************************************************************
027100* Table 5 - Http referers.                                       *
027200*****************************************************************
027300 0240-BUILD-TABLE-5.
027400     MOVE SPACES                TO ROW-TABLE-VIEW.
027500     MOVE ZEROES                TO ROW-COUNT.
027600     PERFORM 0241-ADD-REFERER-ROW THRU 0241-EXIT
027700             VARYING SCAN-IDX FROM 1 BY 1 UNTIL SCAN-IDX > 3.
027800     MOVE 'Referer'               TO TITLE-1.
027900     MOVE 'Count'                 TO TITLE-2.
028000     MOVE 'Http referers'         TO SECTION-TITLE-WORK.
028100     PERFORM 0800-RENDER-TABLE THRU 0800-EXIT.
028200 0240-EXIT.
028300     EXIT.
028400
028500*****************************************************************
028600* One top-3 referer slot, skipped when it was never filled.     *
028700*****************************************************************
028800 0241-ADD-REFERER-ROW.
028900     IF LS-TOP-REFERER-KEY(SCAN-IDX) NOT = SPACES
029000         ADD 1              TO ROW-COUNT
029100         MOVE LS-TOP-REFERER-KEY(SCAN-IDX) TO TRIM-SOURCE
029200         PERFORM 0900-WRAP-BACKTICKS THRU 0900-EXIT
029300         MOVE BACKTICK-RESULT         TO WR-COL1(ROW-COUNT)
029400         MOVE LS-TOP-REFERER-TALLY(SCAN-IDX)
029500                                       TO NUMBER-VALUE-WORK
029600         PERFORM 0910-FORMAT-NUMBER THRU 0910-EXIT
029700         MOVE NUMBER-TEXT-WORK        TO WR-COL2(ROW-COUNT)
029800     END-IF.
029900 0241-EXIT.
030000     EXIT.
030100
030200*****************************************************************
030300* Generic table emitter - works from TITLE-1/TITLE-2,            *
030400* SECTION-TITLE-WORK, ROW-COUNT and the WR-COL1/WR-COL2 rows     *
030500* the 02xx paragraphs just filled.  Widths come from the longer  *
030600* of the title or the widest cell actually present, per table.   *
030700*****************************************************************
030800 0800-RENDER-TABLE.
030900     MOVE TITLE-1                TO TRIM-SOURCE.
031000     PERFORM 0920-TRIM-LENGTH   THRU 0920-EXIT.
031100     MOVE TRIM-LENGTH             TO MAX-LEN-1.
031200     MOVE TITLE-2                TO TRIM-SOURCE.
031300     PERFORM 0920-TRIM-LENGTH   THRU 0920-EXIT.
031400     MOVE TRIM-LENGTH             TO MAX-LEN-2.
031500
031600     PERFORM 0801-MEASURE-ROW THRU 0801-EXIT
031700             VARYING ROW-IDX FROM 1 BY 1
031800             UNTIL ROW-IDX > ROW-COUNT.
031900     ADD 2 MAX-LEN-1 GIVING WIDTH-1.
032000     ADD 2 MAX-LEN-2 GIVING WIDTH-2.
032100
032200     PERFORM 0810-EMIT-HEADER   THRU 0810-EXIT.
032300     PERFORM 0850-EMIT-BLANK    THRU 0850-EXIT.
032400     MOVE TITLE-1                 TO ROW-CELL-1.
032500     MOVE TITLE-2                 TO ROW-CELL-2.
032600     PERFORM 0830-EMIT-ROW      THRU 0830-EXIT.
032700     PERFORM 0840-EMIT-SEPARATOR THRU 0840-EXIT.
032800     PERFORM 0802-EMIT-DATA-ROW THRU 0802-EXIT
032900             VARYING ROW-IDX FROM 1 BY 1
033000             UNTIL ROW-IDX > ROW-COUNT.
033100     PERFORM 0850-EMIT-BLANK    THRU 0850-EXIT.
033200 0800-EXIT.
033300     EXIT.
033400
033500*****************************************************************
033600* Measure one data row's two cells against the running max.     *
033700*****************************************************************
033800 0801-MEASURE-ROW.
033900     MOVE WR-COL1(ROW-IDX)    TO TRIM-SOURCE.
034000     PERFORM 0920-TRIM-LENGTH THRU 0920-EXIT.
034100     IF TRIM-LENGTH > MAX-LEN-1
034200         MOVE TRIM-LENGTH     TO MAX-LEN-1
034300     END-IF.
034400     MOVE WR-COL2(ROW-IDX)    TO TRIM-SOURCE.
034500     PERFORM 0920-TRIM-LENGTH THRU 0920-EXIT.
034600     IF TRIM-LENGTH > MAX-LEN-2
034700         MOVE TRIM-LENGTH     TO MAX-LEN-2
034800     END-IF.
034900 0801-EXIT.
035000     EXIT.
035100
035200*****************************************************************
035300* Emit one data row from WR-COL1/WR-COL2 at ROW-IDX.             *
035400*****************************************************************
035500 0802-EMIT-DATA-ROW.
035600     MOVE WR-COL1(ROW-IDX)    TO ROW-CELL-1.
035700     MOVE WR-COL2(ROW-IDX)    TO ROW-CELL-2.
035800     PERFORM 0830-EMIT-ROW   THRU 0830-EXIT.
035900 0802-EXIT.
036000     EXIT.
036100
036200*****************************************************************
036300* Section header - text is the only dialect difference.          *
036400*****************************************************************
036500 0810-EMIT-HEADER.
036600     MOVE SECTION-TITLE-WORK     TO TRIM-SOURCE.
036700     PERFORM 0920-TRIM-LENGTH   THRU 0920-EXIT.
036800     MOVE SPACES                 TO LINE-WORK.
036900     IF LP-REPORT-FORMAT = 'MARKDOWN'
037000         STRING '#### ' TRIM-SOURCE(1:TRIM-LENGTH)
037100                 DELIMITED BY SIZE
037200             INTO LINE-WORK
037300     ELSE
037400         STRING '=== ' TRIM-SOURCE(1:TRIM-LENGTH)
037500                 DELIMITED BY SIZE
037600             INTO LINE-WORK
037700     END-IF.
037800     PERFORM 0860-APPEND-LINE   THRU 0860-EXIT.
037900 0810-EXIT.
038000     EXIT.
038100
038200*****************************************************************
038300* One row - header or body - built from ROW-CELL-1/ROW-CELL-2    *
038400* and the table's WIDTH-1/WIDTH-2:  "| " + cell + pad + "| " +   *
038500* cell2 + pad + "|", pad filling out to (width - 1 - len).       *
038600*****************************************************************
038700 0830-EMIT-ROW.
038800     MOVE ROW-CELL-1              TO TRIM-SOURCE.
038900     PERFORM 0920-TRIM-LENGTH    THRU 0920-EXIT.
039000     MOVE TRIM-LENGTH             TO CELL-1-LEN.
039100     MOVE ROW-CELL-2              TO TRIM-SOURCE.
039200     PERFORM 0920-TRIM-LENGTH    THRU 0920-EXIT.
039300     MOVE TRIM-LENGTH             TO CELL-2-LEN.
039400
039500     SUBTRACT CELL-1-LEN FROM WIDTH-1 GIVING PAD-1.
039600     SUBTRACT 1 FROM PAD-1.
039700     SUBTRACT CELL-2-LEN FROM WIDTH-2 GIVING PAD-2.
039800     SUBTRACT 1 FROM PAD-2.
039900
040000     MOVE SPACES                  TO LINE-WORK.
040100     STRING '| ' ROW-CELL-1(1:CELL-1-LEN) SPACES-WORK(1:PAD-1)
040200             '| ' ROW-CELL-2(1:CELL-2-LEN) SPACES-WORK(1:PAD-2)
040300             '|'
040400             DELIMITED BY SIZE
040500         INTO LINE-WORK.
040600     PERFORM 0860-APPEND-LINE   THRU 0860-EXIT.
040700 0830-EXIT.
040800     EXIT.
040900
041000*****************************************************************
041100* Blank line between the header line and the column header row,  *
041200* and again after the last body row.                             *
041300*****************************************************************
041400 0850-EMIT-BLANK.
041500     MOVE SPACES                  TO LINE-WORK.
041600     PERFORM 0860-APPEND-LINE   THRU 0860-EXIT.
041700 0850-EXIT.
041800     EXIT.
041900
042000*****************************************************************
042100* Separator row - colon-dash-colon on both sides, widths from    *
042200* the same WIDTH-1/WIDTH-2 the header and body rows use.         *
042300*****************************************************************
042400 0840-EMIT-SEPARATOR.
042500     MOVE SPACES                  TO LINE-WORK.
042600     SUBTRACT 2 FROM WIDTH-1 GIVING DASH-COUNT.
042700     MOVE DASH-COUNT               TO CELL-1-LEN.
042800     SUBTRACT 2 FROM WIDTH-2 GIVING DASH-COUNT.
042900     STRING '|:' DASH-SOURCE(1:CELL-1-LEN) ':|:'
043000             DASH-SOURCE(1:DASH-COUNT) ':|'
043100             DELIMITED BY SIZE
043200         INTO LINE-WORK.
043300     PERFORM 0860-APPEND-LINE   THRU 0860-EXIT.
043400 0840-EXIT.
043500     EXIT.
043600
043700*****************************************************************
043800* Append LINE-WORK to the caller's report buffer and reset it.   *
043900*****************************************************************
044000 0860-APPEND-LINE.
044100     ADD 1                        TO RP-LINE-COUNT.
044200     MOVE LINE-WORK               TO RP-LINE-TABLE(RP-LINE-COUNT).
044300     MOVE SPACES                  TO LINE-WORK.
044400 0860-EXIT.
044500     EXIT.
044600
044700*****************************************************************
044800* Wrap TRIM-SOURCE's trimmed text in backticks, result in        *
044900* BACKTICK-RESULT.                                               *
045000*****************************************************************
045100 0900-WRAP-BACKTICKS.
045200     PERFORM 0920-TRIM-LENGTH   THRU 0920-EXIT.
045300     MOVE SPACES                  TO BACKTICK-RESULT.
045400     STRING '`' TRIM-SOURCE(1:TRIM-LENGTH) '`'
045500             DELIMITED BY SIZE
045600         INTO BACKTICK-RESULT.
045700 0900-EXIT.
045800     EXIT.
045900
046000*****************************************************************
046100* Right-justify a COMP-3 count into a left-justified display     *
046200* cell - zero-suppress through NUMBER-EDIT-AREA, then find the   *
046300* first non-blank column and MOVE from there, which alphanumeric *
046400* MOVE rules space-fill right, giving left-justified text.       *
046500*****************************************************************
046600 0910-FORMAT-NUMBER.
046700     MOVE NUMBER-VALUE-WORK       TO NUMBER-EDIT-AREA.
046800     MOVE SPACES                  TO NUMBER-TEXT-WORK.
046900     MOVE 1                       TO SCAN-IDX.
047000     PERFORM 0911-SCAN-NUMBER THRU 0911-EXIT
047100             UNTIL SCAN-IDX > 15
047200                OR NUMBER-EDIT-AREA(SCAN-IDX:1) NOT = SPACE.
047300     MOVE NUMBER-EDIT-AREA(SCAN-IDX:) TO NUMBER-TEXT-WORK.
047400 0910-EXIT.
047500     EXIT.
047600
047700*****************************************************************
047800* Step past one more leading space on the way to the first       *
047900* kept digit.                                                    *
048000*****************************************************************
048100 0911-SCAN-NUMBER.
048200     ADD 1                        TO SCAN-IDX.
048300 0911-EXIT.
048400     EXIT.
048500
048600*****************************************************************
048700* True trimmed length of TRIM-SOURCE, left in TRIM-LENGTH - a    *
048800* backward scan, not INSPECT BEFORE INITIAL SPACE, so labels     *
048900* with embedded blanks ("Number of requests") measure correctly. *
049000*****************************************************************
049100 0920-TRIM-LENGTH.
049200     MOVE 100                     TO TRIM-LENGTH.
049300     PERFORM 0921-SCAN-TRIM THRU 0921-EXIT
049400             UNTIL TRIM-LENGTH < 1
049500                OR TRIM-SOURCE(TRIM-LENGTH:1) NOT = SPACE.
049600 0920-EXIT.
049700     EXIT.
049800
049900*****************************************************************
050000* Step back past one more trailing space.                       *
050100*****************************************************************
050200 0921-SCAN-TRIM.
050300     SUBTRACT 1 FROM TRIM-LENGTH.
050400 0921-EXIT.
050500     EXIT.
