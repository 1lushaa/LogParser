000100*****************************************************************
000200*                                                               *
000300* ZLOGPRL - One raw PARM-FILE line (KEYWORD=VALUE text).         *
000400*                                                               *
000500* Kept apart from ZLOGPRM's parsed LP-RUN-PARMS group so the    *
000600* FD for PARM-FILE only ever COPYs the one record it actually   *
000700* reads - the parsed parameters are working storage, not a      *
000800* file record.                                                   *
000900*                                                               *
001000* Date       UserID    Description                              *
001100* ---------- --------  ---------------------------------------- *
001200* 05/17/04   RJ        Ticket ZL-061 - split out of ZLOGPRM.     *
001300*****************************************************************
001400 01  LP-PARM-LINE.
001500     05  LP-PARM-TEXT           PIC  X(198).
001600     05  FILLER                 PIC  X(002).
