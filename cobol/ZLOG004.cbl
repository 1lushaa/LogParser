000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZLOG004.
000300 AUTHOR.  Rich Jackson and Randy Frerking.
000400 INSTALLATION.  DATA CENTER SERVICES.
000500 DATE-WRITTEN.  02/03/1995.
000600 DATE-COMPILED.
000700 SECURITY.  NONE.
000800*****************************************************************
000900*                                                               *
001000* zFAM - z/OS File Access Manager                               *
001100*                                                               *
001200* ZLOG004 is the LOG-STATISTICS unit.  ZLOG003 CALLs it once    *
001300* per kept record to tally LS-STATISTICS (mode 'A'), then once   *
001400* more at end-of-file (mode 'F') to compute the average, the     *
001500* 95th-percentile response size, and the top-3 lists for each    *
001600* frequency table.  The frequency tables are searched linearly   *
001700* and grown on first sight of a key - the house convention for   *
001800* a table with no natural key order (see ZFAM102's FK-table     *
001900* assembly paragraphs).                                          *
002000*                                                               *
002100* Date       UserID    Description                              *
002200* ---------- --------  ---------------------------------------- *
002300* 02/03/95   RJ        Original - resource and status tables     *
002400*                      only.                                    *
002500* 11/02/96   RF        Added the address and referer tables.     *
002600* 06/21/98   RJ        Y2K - no date fields touched here;       *
002700*                      entry made to keep the log complete.      *
002800* 07/11/00   RF        Ticket ZL-029 - average and percentile    *
002900*                      now floor to whole bytes per house rule.  *
003000* 05/17/04   RJ        Ticket ZL-061 - added the top-3          *
003100*                      selection pass for all four tables.       *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-390.
003600 OBJECT-COMPUTER.  IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 ON STATUS IS ZLOG-TEST-RUN.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200*****************************************************************
004300* DEFINE LOCAL VARIABLES                                        *
004400*****************************************************************
004500 01  ZLOG-TEST-RUN             PIC  X(01) VALUE 'N'.
004600 01  SORT-OUTER-IDX            PIC S9(07) COMP VALUE ZEROES.
004700 01  SORT-INNER-IDX            PIC S9(07) COMP VALUE ZEROES.
004800 01  SORT-HOLD-VALUE           PIC  9(12) COMP-3 VALUE ZEROES.
004900 01  PERCENTILE-RANK           PIC S9(07) COMP VALUE ZEROES.
005000 01  TOP-SLOT-IDX              PIC S9(04) COMP VALUE ZEROES.
005100 01  TOP-SCAN-IDX              PIC S9(04) COMP VALUE ZEROES.
005200 01  TOP-SELECTION-WORK.
005300     05  TOP-BEST-TALLY        PIC  9(09) COMP-3 VALUE ZEROES.
005400     05  TOP-BEST-IDX          PIC S9(04) COMP VALUE ZEROES.
005500 01  TOP-SELECTION-VIEW REDEFINES TOP-SELECTION-WORK
005600                       PIC  X(07).
005700 01  ALREADY-PICKED-TABLE.
005800     05  ALREADY-PICKED OCCURS 300 TIMES PIC X(01)
005900                       VALUE 'N'.
006000 01  ALREADY-PICKED-VIEW REDEFINES ALREADY-PICKED-TABLE
006100                       PIC  X(300).
006200 01  TABLE-ENTRY-COUNT-VIEW.
006300     05  TEC-RESOURCE              PIC  9(05) COMP.
006400     05  TEC-STATUS                PIC  9(05) COMP.
006500 01  TABLE-ENTRY-COUNT-NUMERIC REDEFINES TABLE-ENTRY-COUNT-VIEW
006600                       PIC  9(10).
006700
006800*****************************************************************
006900* Call-mode flag, the parsed record, and the statistics          *
007000* accumulator are all received by reference from ZLOG003 -       *
007100* LINKAGE, not WORKING-STORAGE.                                  *
007200*****************************************************************
007300 LINKAGE SECTION.
007400 01  CALL-MODE-ACCUM           PIC  X(01).
007500     88  THIS-CALL-IS-ACCUMULATE         VALUE 'A'.
007600 COPY ZLOGLRC.
007700 COPY ZLOGSTC.
007800
007900 PROCEDURE DIVISION USING CALL-MODE-ACCUM
008000                           LR-PARSED-RECORD LS-STATISTICS.
008100
008200*****************************************************************
008300* Main process.                                                 *
008400*****************************************************************
008500     IF THIS-CALL-IS-ACCUMULATE
008600         PERFORM 0100-ACCUMULATE  THRU 0100-EXIT
008700     ELSE
008800         PERFORM 0500-FINALIZE    THRU 0500-EXIT
008900     END-IF.
009000     GOBACK.
009100
009200*****************************************************************
009300* One kept record - bump the overall count, roll the body-      *
009400* bytes total, append to the size list, and tally this record    *
009500* into each of the four frequency tables.                        *
009600*****************************************************************
009700 0100-ACCUMULATE.
009800     ADD 1                    TO LS-NUMBER-REQUESTS.
009900     ADD LR-BODY-BYTES-SENT   TO LS-TOTAL-BODY-BYTES.
010000
010100     IF LS-SIZE-COUNT < 5000
010200         ADD 1                TO LS-SIZE-COUNT
010300         MOVE LR-BODY-BYTES-SENT
010400                 TO LS-SIZE-LIST(LS-SIZE-COUNT)
010500     END-IF.
010600
010700     PERFORM 0110-TALLY-RESOURCE THRU 0110-EXIT.
010800     PERFORM 0120-TALLY-STATUS   THRU 0120-EXIT.
010900     PERFORM 0130-TALLY-ADDRESS  THRU 0130-EXIT.
011000     PERFORM 0140-TALLY-REFERER  THRU 0140-EXIT.
011100 0100-EXIT.
011200     EXIT.
011300
011400*****************************************************************
011500* Linear search the resource table for this record's resource;  *
011600* bump its tally if found, otherwise append a new entry.         *
011700*****************************************************************
011800 0110-TALLY-RESOURCE.
011900     SET LS-RESOURCE-IDX TO 1.
012000     SEARCH LS-RESOURCE-TABLE
012100         AT END
012200             IF LS-RESOURCE-COUNT < 300
012300                 ADD 1         TO LS-RESOURCE-COUNT
012400                 MOVE LR-REQUEST-RESOURCE
012500                         TO LS-RESOURCE-KEY(LS-RESOURCE-COUNT)
012600                 MOVE 1        TO LS-RESOURCE-TALLY
012700                         (LS-RESOURCE-COUNT)
012800             END-IF
012900         WHEN LS-RESOURCE-KEY(LS-RESOURCE-IDX)
013000                 = LR-REQUEST-RESOURCE
013100             ADD 1             TO LS-RESOURCE-TALLY
013200                       (LS-RESOURCE-IDX)
013300     END-SEARCH.
013400 0110-EXIT.
013500     EXIT.
013600
013700*****************************************************************
013800* Same pattern for the status-code table.                        *
013900*****************************************************************
014000 0120-TALLY-STATUS.
014100     SET LS-STATUS-IDX TO 1.
014200     SEARCH LS-STATUS-TABLE
014300         AT END
014400             IF LS-STATUS-COUNT < 100
014500                 ADD 1         TO LS-STATUS-COUNT
014600                 MOVE LR-HTTP-STATUS
014700                         TO LS-STATUS-KEY(LS-STATUS-COUNT)
014800                 MOVE 1        TO LS-STATUS-TALLY
014900                         (LS-STATUS-COUNT)
015000             END-IF
015100         WHEN LS-STATUS-KEY(LS-STATUS-IDX) = LR-HTTP-STATUS
015200             ADD 1             TO LS-STATUS-TALLY(LS-STATUS-IDX)
015300     END-SEARCH.
015400 0120-EXIT.
015500     EXIT.
015600
015700*****************************************************************
015800* Same pattern for the remote-address table.                     *
015900*****************************************************************
016000 0130-TALLY-ADDRESS.
016100     SET LS-ADDRESS-IDX TO 1.
016200     SEARCH LS-ADDRESS-TABLE
016300         AT END
016400             IF LS-ADDRESS-COUNT < 300
016500                 ADD 1         TO LS-ADDRESS-COUNT
016600                 MOVE LR-REMOTE-ADDRESS
016700                         TO LS-ADDRESS-KEY(LS-ADDRESS-COUNT)
016800                 MOVE 1        TO LS-ADDRESS-TALLY
016900                         (LS-ADDRESS-COUNT)
017000             END-IF
017100         WHEN LS-ADDRESS-KEY(LS-ADDRESS-IDX) = LR-REMOTE-ADDRESS
017200             ADD 1             TO LS-ADDRESS-TALLY(LS-ADDRESS-IDX)
017300     END-SEARCH.
017400 0130-EXIT.
017500     EXIT.
017600
017700*****************************************************************
017800* Same pattern for the referer table.                            *
017900*****************************************************************
018000 0140-TALLY-REFERER.
018100     SET LS-REFERER-IDX TO 1.
018200     SEARCH LS-REFERER-TABLE
018300         AT END
018400             IF LS-REFERER-COUNT < 300
018500                 ADD 1         TO LS-REFERER-COUNT
018600                 MOVE LR-HTTP-REFERER
018700                         TO LS-REFERER-KEY(LS-REFERER-COUNT)
018800                 MOVE 1        TO LS-REFERER-TALLY
018900                         (LS-REFERER-COUNT)
019000             END-IF
019100         WHEN LS-REFERER-KEY(LS-REFERER-IDX) = LR-HTTP-REFERER
019200             ADD 1             TO LS-REFERER-TALLY(LS-REFERER-IDX)
019300     END-SEARCH.
019400 0140-EXIT.
019500     EXIT.
019600
019700*****************************************************************
019800* End-of-file - derive the average, the 95th-percentile, and     *
019900* the top-3 lists.  Nothing to derive on a zero-record file.     *
020000*****************************************************************
020100 0500-FINALIZE.
020200     SET LS-STATISTICS-PRESENT TO TRUE.
020300     IF LS-NUMBER-REQUESTS = ZEROES
020400         MOVE ZEROES           TO LS-AVERAGE-SIZE
020500                                  LS-PERCENTILE-95
020600         GO TO 0500-EXIT
020700     END-IF.
020800
020900     DIVIDE LS-TOTAL-BODY-BYTES BY LS-NUMBER-REQUESTS
021000             GIVING LS-AVERAGE-SIZE.
021100
021200     PERFORM 0510-SORT-SIZE-LIST     THRU 0510-EXIT.
021300     PERFORM 0520-PICK-PERCENTILE    THRU 0520-EXIT.
021400
021500     PERFORM 0530-TOP-THREE-RESOURCE THRU 0530-EXIT.
021600     PERFORM 0540-TOP-THREE-STATUS   THRU 0540-EXIT.
021700     PERFORM 0550-TOP-THREE-ADDRESS  THRU 0550-EXIT.
021800     PERFORM 0560-TOP-THREE-REFERER  THRU 0560-EXIT.
021900 0500-EXIT.
022000     EXIT.
022100
022200*****************************************************************
022300* Ascending insertion sort of LS-SIZE-LIST(1:LS-SIZE-COUNT),    *
022400* adapted from the shop's ADSORT insertion-sort idiom - fine    *
022500* for the 5000-entry cap this table carries.                    *
022600*****************************************************************
022700 0510-SORT-SIZE-LIST.
022800     PERFORM 0512-SORT-ONE-ELEMENT THRU 0512-EXIT
022900             VARYING SORT-OUTER-IDX FROM 2 BY 1
023000             UNTIL SORT-OUTER-IDX > LS-SIZE-COUNT.
023100 0510-EXIT.
023200     EXIT.
023300
023400 0511-SHIFT-DOWN.
023500     MOVE LS-SIZE-LIST(SORT-INNER-IDX - 1)
023600                       TO LS-SIZE-LIST(SORT-INNER-IDX).
023700     SUBTRACT 1 FROM SORT-INNER-IDX.
023800 0511-EXIT.
023900     EXIT.
024000
024100*****************************************************************
024200* One pass of the outer insertion-sort loop - lift the element   *
024300* at SORT-OUTER-IDX and shift it down to where it belongs.       *
024400*****************************************************************
024500 0512-SORT-ONE-ELEMENT.
024600     MOVE LS-SIZE-LIST(SORT-OUTER-IDX) TO SORT-HOLD-VALUE.
024700     MOVE SORT-OUTER-IDX      TO SORT-INNER-IDX.
024800     PERFORM 0511-SHIFT-DOWN  THRU 0511-EXIT
024900             UNTIL SORT-INNER-IDX = 1
025000                OR LS-SIZE-LIST(SORT-INNER-IDX - 1)
025100                       NOT > SORT-HOLD-VALUE.
025200     MOVE SORT-HOLD-VALUE TO LS-SIZE-LIST(SORT-INNER-IDX).
025300 0512-EXIT.
025400     EXIT.
025500
025600*****************************************************************
025700* k = floor(n / 100) * 95; if k > 0 then k = 2k - 1.  Result is  *
025800* zero when k >= n.  The sorted list is taken zero-based, so the *
025900* element actually picked sits at LS-SIZE-LIST(k + 1).           *
026000*****************************************************************
026100 0520-PICK-PERCENTILE.
026200     COMPUTE PERCENTILE-RANK = (LS-SIZE-COUNT / 100) * 95.
026300     IF PERCENTILE-RANK > ZEROES
026400         COMPUTE PERCENTILE-RANK = (2 * PERCENTILE-RANK) - 1
026500     END-IF.
026600     IF PERCENTILE-RANK >= LS-SIZE-COUNT
026700         MOVE ZEROES           TO LS-PERCENTILE-95
026800     ELSE
026900         MOVE LS-SIZE-LIST(PERCENTILE-RANK + 1)
027000                       TO LS-PERCENTILE-95
027100     END-IF.
027200 0520-EXIT.
027300     EXIT.
027400
027500*****************************************************************
027600* Top-3 by descending tally out of the resource table - repeat  *
027700* "pick the largest tally not already picked" three times.  A    *
027800* table with fewer than 3 entries leaves the remaining top-3    *
027900* slots at their initial zero/space value.                       *
028000*****************************************************************
028100 0530-TOP-THREE-RESOURCE.
028200     MOVE SPACES               TO ALREADY-PICKED-VIEW.
028300     MOVE SPACES               TO LS-TOP-RESOURCE(1)
028400                                  LS-TOP-RESOURCE(2)
028500                                   LS-TOP-RESOURCE(3).
028600     MOVE ZEROES               TO LS-TOP-RESOURCE-TALLY(1)
028700                                   LS-TOP-RESOURCE-TALLY(2)
028800                                   LS-TOP-RESOURCE-TALLY(3).
028900     PERFORM 0531-PICK-ONE-RESOURCE THRU 0531-EXIT
029000             VARYING TOP-SLOT-IDX FROM 1 BY 1
029100             UNTIL TOP-SLOT-IDX > 3
029200                OR TOP-SLOT-IDX > LS-RESOURCE-COUNT.
029300 0530-EXIT.
029400     EXIT.
029500
029600*****************************************************************
029700* One of the three picks - find the largest not-yet-picked       *
029800* tally, then record it in the slot TOP-SLOT-IDX is sitting on.  *
029900*****************************************************************
030000 0531-PICK-ONE-RESOURCE.
030100     MOVE ZEROES               TO TOP-BEST-TALLY.
030200     MOVE ZEROES               TO TOP-BEST-IDX.
030300     PERFORM 0532-SCAN-RESOURCE THRU 0532-EXIT
030400             VARYING TOP-SCAN-IDX FROM 1 BY 1
030500             UNTIL TOP-SCAN-IDX > LS-RESOURCE-COUNT.
030600     IF TOP-BEST-IDX > ZEROES
030700         MOVE 'Y'          TO ALREADY-PICKED(TOP-BEST-IDX)
030800         MOVE LS-RESOURCE-KEY(TOP-BEST-IDX)
030900                   TO LS-TOP-RESOURCE-KEY(TOP-SLOT-IDX)
031000         MOVE TOP-BEST-TALLY
031100                   TO LS-TOP-RESOURCE-TALLY(TOP-SLOT-IDX)
031200     END-IF.
031300 0531-EXIT.
031400     EXIT.
031500
031600*****************************************************************
031700* One candidate of the inner scan for the current pick.          *
031800*****************************************************************
031900 0532-SCAN-RESOURCE.
032000     IF ALREADY-PICKED(TOP-SCAN-IDX) NOT = 'Y'
032100        AND LS-RESOURCE-TALLY(TOP-SCAN-IDX)
032200                > TOP-BEST-TALLY
032300         MOVE LS-RESOURCE-TALLY(TOP-SCAN-IDX)
032400                       TO TOP-BEST-TALLY
032500         MOVE TOP-SCAN-IDX TO TOP-BEST-IDX
032600     END-IF.
032700 0532-EXIT.
032800     EXIT.
032900
033000*****************************************************************
033100* Same selection pattern for the status-code table.              *
033200*****************************************************************
033300 0540-TOP-THREE-STATUS.
033400     MOVE SPACES               TO ALREADY-PICKED-VIEW.
033500     MOVE SPACES               TO LS-TOP-STATUS(1)
033600                                  LS-TOP-STATUS(2)
033700                                   LS-TOP-STATUS(3).
033800     MOVE ZEROES               TO LS-TOP-STATUS-TALLY(1)
033900                                   LS-TOP-STATUS-TALLY(2)
034000                                   LS-TOP-STATUS-TALLY(3).
034100     PERFORM 0541-PICK-ONE-STATUS THRU 0541-EXIT
034200             VARYING TOP-SLOT-IDX FROM 1 BY 1
034300             UNTIL TOP-SLOT-IDX > 3
034400                OR TOP-SLOT-IDX > LS-STATUS-COUNT.
034500 0540-EXIT.
034600     EXIT.
034700
034800*****************************************************************
034900* One of the three picks - find the largest not-yet-picked       *
035000* tally, then record it in the slot TOP-SLOT-IDX is sitting on.  *
035100*****************************************************************
035200 0541-PICK-ONE-STATUS.
035300     MOVE ZEROES               TO TOP-BEST-TALLY.
035400     MOVE ZEROES               TO TOP-BEST-IDX.
035500     PERFORM 0542-SCAN-STATUS THRU 0542-EXIT
035600             VARYING TOP-SCAN-IDX FROM 1 BY 1
035700             UNTIL TOP-SCAN-IDX > LS-STATUS-COUNT.
035800     IF TOP-BEST-IDX > ZEROES
035900         MOVE 'Y'          TO ALREADY-PICKED(TOP-BEST-IDX)
036000         MOVE LS-STATUS-KEY(TOP-BEST-IDX)
036100                           TO LS-TOP-STATUS-KEY(TOP-SLOT-IDX)
036200         MOVE TOP-BEST-TALLY
036300                   TO LS-TOP-STATUS-TALLY(TOP-SLOT-IDX)
036400     END-IF.
036500 0541-EXIT.
036600     EXIT.
036700
036800*****************************************************************
036900* One candidate of the inner scan for the current pick.          *
037000*****************************************************************
037100 0542-SCAN-STATUS.
037200     IF ALREADY-PICKED(TOP-SCAN-IDX) NOT = 'Y'
037300        AND LS-STATUS-TALLY(TOP-SCAN-IDX) > TOP-BEST-TALLY
037400         MOVE LS-STATUS-TALLY(TOP-SCAN-IDX)
037500                       TO TOP-BEST-TALLY
037600         MOVE TOP-SCAN-IDX TO TOP-BEST-IDX
037700     END-IF.
037800 0542-EXIT.
037900     EXIT.
038000
038100*****************************************************************
038200* Same selection pattern for the remote-address table.           *
038300*****************************************************************
038400 0550-TOP-THREE-ADDRESS.
038500     MOVE SPACES               TO ALREADY-PICKED-VIEW.
038600     MOVE SPACES               TO LS-TOP-ADDRESS(1)
038700                                  LS-TOP-ADDRESS(2)
038800                                   LS-TOP-ADDRESS(3).
038900     MOVE ZEROES               TO LS-TOP-ADDRESS-TALLY(1)
039000                                   LS-TOP-ADDRESS-TALLY(2)
039100                                   LS-TOP-ADDRESS-TALLY(3).
039200     PERFORM 0551-PICK-ONE-ADDRESS THRU 0551-EXIT
039300             VARYING TOP-SLOT-IDX FROM 1 BY 1
039400             UNTIL TOP-SLOT-IDX > 3
039500                OR TOP-SLOT-IDX > LS-ADDRESS-COUNT.
039600 0550-EXIT.
039700     EXIT.
039800
039900*****************************************************************
040000* One of the three picks - find the largest not-yet-picked       *
040100* tally, then record it in the slot TOP-SLOT-IDX is sitting on.  *
040200*****************************************************************
040300 0551-PICK-ONE-ADDRESS.
040400     MOVE ZEROES               TO TOP-BEST-TALLY.
040500     MOVE ZEROES               TO TOP-BEST-IDX.
040600     PERFORM 0552-SCAN-ADDRESS THRU 0552-EXIT
040700             VARYING TOP-SCAN-IDX FROM 1 BY 1
040800             UNTIL TOP-SCAN-IDX > LS-ADDRESS-COUNT.
040900     IF TOP-BEST-IDX > ZEROES
041000         MOVE 'Y'          TO ALREADY-PICKED(TOP-BEST-IDX)
041100         MOVE LS-ADDRESS-KEY(TOP-BEST-IDX)
041200                           TO LS-TOP-ADDRESS-KEY(TOP-SLOT-IDX)
041300         MOVE TOP-BEST-TALLY
041400                   TO LS-TOP-ADDRESS-TALLY(TOP-SLOT-IDX)
041500     END-IF.
041600 0551-EXIT.
041700     EXIT.
041800
041900*****************************************************************
042000* One candidate of the inner scan for the current pick.          *
042100*****************************************************************
042200 0552-SCAN-ADDRESS.
042300     IF ALREADY-PICKED(TOP-SCAN-IDX) NOT = 'Y'
042400        AND LS-ADDRESS-TALLY(TOP-SCAN-IDX)
042500                > TOP-BEST-TALLY
042600         MOVE LS-ADDRESS-TALLY(TOP-SCAN-IDX)
042700                       TO TOP-BEST-TALLY
042800         MOVE TOP-SCAN-IDX TO TOP-BEST-IDX
042900     END-IF.
043000 0552-EXIT.
043100     EXIT.
043200
043300*****************************************************************
043400* Same selection pattern for the referer table.                  *
043500*****************************************************************
043600 0560-TOP-THREE-REFERER.
043700     MOVE SPACES               TO ALREADY-PICKED-VIEW.
043800     MOVE SPACES               TO LS-TOP-REFERER(1)
043900                                  LS-TOP-REFERER(2)
044000                                   LS-TOP-REFERER(3).
044100     MOVE ZEROES               TO LS-TOP-REFERER-TALLY(1)
044200                                   LS-TOP-REFERER-TALLY(2)
044300                                   LS-TOP-REFERER-TALLY(3).
044400     PERFORM 0561-PICK-ONE-REFERER THRU 0561-EXIT
044500             VARYING TOP-SLOT-IDX FROM 1 BY 1
044600             UNTIL TOP-SLOT-IDX > 3
044700                OR TOP-SLOT-IDX > LS-REFERER-COUNT.
044800 0560-EXIT.
044900     EXIT.
045000
045100*****************************************************************
045200* One of the three picks - find the largest not-yet-picked       *
045300* tally, then record it in the slot TOP-SLOT-IDX is sitting on.  *
045400*****************************************************************
045500 0561-PICK-ONE-REFERER.
045600     MOVE ZEROES               TO TOP-BEST-TALLY.
045700     MOVE ZEROES               TO TOP-BEST-IDX.
045800     PERFORM 0562-SCAN-REFERER THRU 0562-EXIT
045900             VARYING TOP-SCAN-IDX FROM 1 BY 1
046000             UNTIL TOP-SCAN-IDX > LS-REFERER-COUNT.
046100     IF TOP-BEST-IDX > ZEROES
046200         MOVE 'Y'          TO ALREADY-PICKED(TOP-BEST-IDX)
046300         MOVE LS-REFERER-KEY(TOP-BEST-IDX)
046400                           TO LS-TOP-REFERER-KEY(TOP-SLOT-IDX)
046500         MOVE TOP-BEST-TALLY
046600                   TO LS-TOP-REFERER-TALLY(TOP-SLOT-IDX)
046700     END-IF.
046800 0561-EXIT.
046900     EXIT.
047000
047100*****************************************************************
047200* One candidate of the inner scan for the current pick.          *
047300*****************************************************************
047400 0562-SCAN-REFERER.
047500     IF ALREADY-PICKED(TOP-SCAN-IDX) NOT = 'Y'
047600        AND LS-REFERER-TALLY(TOP-SCAN-IDX)
047700                > TOP-BEST-TALLY
047800         MOVE LS-REFERER-TALLY(TOP-SCAN-IDX)
047900                       TO TOP-BEST-TALLY
048000         MOVE TOP-SCAN-IDX TO TOP-BEST-IDX
048100     END-IF.
048200 0562-EXIT.
048300     EXIT.
