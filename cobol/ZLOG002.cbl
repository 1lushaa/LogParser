000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZLOG002.
000300 AUTHOR.  Rich Jackson and Randy Frerking.
000400 INSTALLATION.  DATA CENTER SERVICES.
000500 DATE-WRITTEN.  02/03/1995.
000600 DATE-COMPILED.
000700 SECURITY.  NONE.
000800*****************************************************************
000900*                                                               *
001000* zFAM - z/OS File Access Manager                               *
001100*                                                               *
001200* ZLOG002 validates one combined-format access-log line and,    *
001300* on success, decodes it into LR-PARSED-RECORD: normalizes the  *
001400* bracketed local timestamp to ISO-8601, and carves the         *
001500* resource path out of the quoted request string.  It does no   *
001600* file I/O of its own - ZLOG003 CALLs it once per non-empty      *
001700* LOG-FILE line and tests LR-VALID-LINE on return.               *
001800*                                                               *
001900* Date       UserID    Description                              *
002000* ---------- --------  ---------------------------------------- *
002100* 02/03/95   RJ        Original - IPv4 address and GET/POST      *
002200*                      requests only.                            *
002300* 11/02/96   RF        Added the remaining five HTTP methods.    *
002400* 06/21/98   RJ        Y2K - month table driven entirely by      *
002500*                      MM-NUMBER-TABLE, no 2-digit year assumed  *
002600*                      anywhere in the offset math.              *
002700* 07/11/00   RF        Ticket ZL-029 - IPv6 remote-address form  *
002800*                      accepted alongside dotted-quad IPv4.      *
002900* 05/17/04   RJ        Ticket ZL-061 - status-code first-digit   *
003000*                      range check tightened to 1-5 per the      *
003100*                      house grammar, was accepting 0 and 6-9.   *
003200* 03/02/06   RF        Ticket ZL-074 - body-bytes-sent token is  *
003300*                      left-justified in its 12-byte field, so   *
003400*                      0600-VALIDATE-BYTES was testing trailing  *
003500*                      spaces as digits and rejecting every      *
003600*                      value not exactly 12 digits long.  Digit  *
003700*                      count now measured first and the field    *
003800*                      zero-filled right-justified before the    *
003900*                      class test, same as 0211-VALIDATE-OCTET.  *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-390.
004400 OBJECT-COMPUTER.  IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS NUMERIC-DIGITS IS '0' THRU '9'
004800     CLASS HEX-DIGITS     IS '0' THRU '9' 'A' THRU 'F'
004900                                'a' THRU 'f'
005000     UPSI-0 ON STATUS IS ZLOG-TEST-RUN.
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*****************************************************************
005400* DEFINE LOCAL VARIABLES                                        *
005500*****************************************************************
005600 01  ZLOG-TEST-RUN            PIC  X(01) VALUE 'N'.
005700 01  SCAN-POSITION            PIC S9(04) COMP VALUE ZEROES.
005800 01  TOKEN-START              PIC S9(04) COMP VALUE ZEROES.
005900 01  TOKEN-LENGTH             PIC S9(04) COMP VALUE ZEROES.
006000 01  OCTET-COUNT              PIC S9(04) COMP VALUE ZEROES.
006100 01  GROUP-COUNT              PIC S9(04) COMP VALUE ZEROES.
006200 01  DOT-COUNT                PIC S9(04) COMP VALUE ZEROES.
006300 01  COLON-COUNT              PIC S9(04) COMP VALUE ZEROES.
006400 01  METHOD-IDX               PIC S9(04) COMP VALUE ZEROES.
006500 01  MONTH-IDX                PIC S9(04) COMP VALUE ZEROES.
006600 01  DISPLAY-BYTES            PIC  X(12).
006700
006800 01  WORK-LINE                PIC  X(512).
006900 01  REMAINING-TEXT           PIC  X(512).
007000 01  ADDRESS-SCAN-AREA        PIC  X(45).
007100 01  QUOTED-TEXT              PIC  X(128).
007200 01  WORD-TEXT                PIC  X(20).
007300
007400 01  TOKEN-ADDRESS            PIC  X(45).
007500 01  TOKEN-DASH               PIC  X(01).
007600 01  TOKEN-USER               PIC  X(32).
007700 01  TOKEN-TIMESTAMP          PIC  X(28).
007800 01  TOKEN-REQUEST            PIC  X(128).
007900 01  TOKEN-STATUS             PIC  X(03).
008000 01  TOKEN-BYTES              PIC  X(12).
008100 01  TOKEN-REFERER            PIC  X(96).
008200 01  TOKEN-AGENT              PIC  X(128).
008300
008400*****************************************************************
008500* Local-time bracketed timestamp, broken out so the month name  *
008600* and signed offset can be validated and converted byte by      *
008700* byte - this is a view of TOKEN-TIMESTAMP, not of the parsed    *
008800* record (ZLOG002 builds LR-LOG-DATETIME separately below).      *
008900*****************************************************************
009000 01  LOCAL-TIME-VIEW REDEFINES TOKEN-TIMESTAMP.
009100     05  LTV-DAY                  PIC  X(02).
009200     05  LTV-SLASH1               PIC  X(01).
009300     05  LTV-MONTH-NAME           PIC  X(03).
009400     05  LTV-SLASH2               PIC  X(01).
009500     05  LTV-YEAR                 PIC  X(04).
009600     05  LTV-COLON1               PIC  X(01).
009700     05  LTV-HOUR                 PIC  X(02).
009800     05  LTV-COLON2               PIC  X(01).
009900     05  LTV-MINUTE               PIC  X(02).
010000     05  LTV-COLON3               PIC  X(01).
010100     05  LTV-SECOND               PIC  X(02).
010200     05  LTV-SPACE                PIC  X(01).
010300     05  LTV-SIGN                 PIC  X(01).
010400     05  LTV-OFFSET               PIC  X(04).
010500     05  FILLER                   PIC  X(04).
010600
010700*****************************************************************
010800* One dotted-quad octet, worked on as text then reinterpreted    *
010900* numeric for the 0-255 range test.                              *
011000*****************************************************************
011100 01  OCTET-GROUP.
011200     05  DISPLAY-OCTET            PIC  X(03).
011300 01  NUMERIC-OCTET REDEFINES OCTET-GROUP.
011400     05  NUMERIC-OCTET-VALUE      PIC  9(03).
011500
011600 01  HTTP-REQUEST-METHOD-TABLE.
011700     05  HTTP-METHOD-NAME OCCURS 7 TIMES PIC X(07) VALUE SPACES.
011800 01  HTTP-REQUEST-METHOD-LIST
011900                       REDEFINES HTTP-REQUEST-METHOD-TABLE
012000                       PIC X(49).
012100
012200 01  MONTH-NAME-TABLE.
012300     05  MM-ENTRY OCCURS 12 TIMES.
012400         10  MM-NAME              PIC X(03).
012500         10  MM-NUMBER            PIC X(02).
012600
012700 01  REQUEST-WORK.
012800     05  RW-METHOD                PIC  X(07).
012900     05  RW-PATH                  PIC  X(96).
013000     05  RW-VERSION                PIC  X(03).
013100
013200*****************************************************************
013300* Parsed-record layout is received by reference from ZLOG003 -   *
013400* lives in LINKAGE, not WORKING-STORAGE.                        *
013500*****************************************************************
013600 LINKAGE SECTION.
013700 COPY ZLOGLRC.
013800
013900 PROCEDURE DIVISION USING LR-RAW-LINE LR-PARSED-RECORD.
014000
014100*****************************************************************
014200* Main process.                                                 *
014300*****************************************************************
014400     PERFORM 0010-INITIALIZE        THRU 0010-EXIT.
014500     PERFORM 0100-SPLIT-NINE-TOKENS THRU 0100-EXIT.
014600     IF LR-LINE-IS-VALID
014700         PERFORM 0200-VALIDATE-ADDRESS  THRU 0200-EXIT
014800     END-IF.
014900     IF LR-LINE-IS-VALID
015000         PERFORM 0300-VALIDATE-TIMESTAMP THRU 0300-EXIT
015100     END-IF.
015200     IF LR-LINE-IS-VALID
015300         PERFORM 0400-VALIDATE-REQUEST   THRU 0400-EXIT
015400     END-IF.
015500     IF LR-LINE-IS-VALID
015600         PERFORM 0500-VALIDATE-STATUS    THRU 0500-EXIT
015700     END-IF.
015800     IF LR-LINE-IS-VALID
015900         PERFORM 0600-VALIDATE-BYTES     THRU 0600-EXIT
016000     END-IF.
016100     IF LR-LINE-IS-VALID
016200         PERFORM 0700-BUILD-RECORD       THRU 0700-EXIT
016300     END-IF.
016400     GOBACK.
016500
016600*****************************************************************
016700* Load the HTTP-method and month-name tables, assume the line   *
016800* is valid until a grammar check fails.                          *
016900*****************************************************************
017000 0010-INITIALIZE.
017100     MOVE 'GET'     TO HTTP-METHOD-NAME(1).
017200     MOVE 'POST'    TO HTTP-METHOD-NAME(2).
017300     MOVE 'PUT'     TO HTTP-METHOD-NAME(3).
017400     MOVE 'DELETE'  TO HTTP-METHOD-NAME(4).
017500     MOVE 'HEAD'    TO HTTP-METHOD-NAME(5).
017600     MOVE 'OPTIONS' TO HTTP-METHOD-NAME(6).
017700     MOVE 'PATCH'   TO HTTP-METHOD-NAME(7).
017800     IF ZLOG-TEST-RUN
017900         DISPLAY 'ZLOG002 METHODS - ' HTTP-REQUEST-METHOD-LIST
018000     END-IF.
018100
018200     MOVE 'Jan' TO MM-NAME(1).  MOVE '01' TO MM-NUMBER(1).
018300     MOVE 'Feb' TO MM-NAME(2).  MOVE '02' TO MM-NUMBER(2).
018400     MOVE 'Mar' TO MM-NAME(3).  MOVE '03' TO MM-NUMBER(3).
018500     MOVE 'Apr' TO MM-NAME(4).  MOVE '04' TO MM-NUMBER(4).
018600     MOVE 'May' TO MM-NAME(5).  MOVE '05' TO MM-NUMBER(5).
018700     MOVE 'Jun' TO MM-NAME(6).  MOVE '06' TO MM-NUMBER(6).
018800     MOVE 'Jul' TO MM-NAME(7).  MOVE '07' TO MM-NUMBER(7).
018900     MOVE 'Aug' TO MM-NAME(8).  MOVE '08' TO MM-NUMBER(8).
019000     MOVE 'Sep' TO MM-NAME(9).  MOVE '09' TO MM-NUMBER(9).
019100     MOVE 'Oct' TO MM-NAME(10). MOVE '10' TO MM-NUMBER(10).
019200     MOVE 'Nov' TO MM-NAME(11). MOVE '11' TO MM-NUMBER(11).
019300     MOVE 'Dec' TO MM-NAME(12). MOVE '12' TO MM-NUMBER(12).
019400
019500     SET LR-LINE-IS-VALID TO TRUE.
019600     MOVE LR-RAW-TEXT        TO WORK-LINE.
019700 0010-EXIT.
019800     EXIT.
019900
020000*****************************************************************
020100* Pull the nine space-separated grammar parts off WORK-LINE in   *
020200* order.  Parts 4, 5, 8 and 9 are bracket/quote delimited and    *
020300* may themselves contain spaces, so each is lifted by its own    *
020400* delimiter rather than by blank-scanning.                       *
020500*****************************************************************
020600 0100-SPLIT-NINE-TOKENS.
020700     MOVE 1                   TO SCAN-POSITION.
020800     MOVE WORK-LINE           TO REMAINING-TEXT.
020900
021000     UNSTRING REMAINING-TEXT DELIMITED BY ' '
021100         INTO TOKEN-ADDRESS TOKEN-DASH TOKEN-USER
021200         WITH POINTER SCAN-POSITION.
021300     IF TOKEN-ADDRESS = SPACES OR TOKEN-DASH NOT = '-'
021400         SET LR-LINE-IS-INVALID TO TRUE
021500         GO TO 0100-EXIT
021600     END-IF.
021700
021800     PERFORM 0110-LIFT-BRACKETED    THRU 0110-EXIT.
021900     IF LR-LINE-IS-INVALID
022000         GO TO 0100-EXIT
022100     END-IF.
022200
022300     PERFORM 0120-LIFT-QUOTED       THRU 0120-EXIT.
022400     IF LR-LINE-IS-INVALID
022500         GO TO 0100-EXIT
022600     END-IF.
022700     MOVE QUOTED-TEXT            TO TOKEN-REQUEST.
022800
022900     PERFORM 0130-LIFT-WORD          THRU 0130-EXIT.
023000     IF LR-LINE-IS-INVALID
023100         GO TO 0100-EXIT
023200     END-IF.
023300     MOVE WORD-TEXT               TO TOKEN-STATUS.
023400
023500     PERFORM 0130-LIFT-WORD          THRU 0130-EXIT.
023600     IF LR-LINE-IS-INVALID
023700         GO TO 0100-EXIT
023800     END-IF.
023900     MOVE WORD-TEXT               TO TOKEN-BYTES.
024000
024100     PERFORM 0120-LIFT-QUOTED       THRU 0120-EXIT.
024200     IF LR-LINE-IS-INVALID
024300         GO TO 0100-EXIT
024400     END-IF.
024500     MOVE QUOTED-TEXT            TO TOKEN-REFERER.
024600
024700     PERFORM 0120-LIFT-QUOTED       THRU 0120-EXIT.
024800     IF LR-LINE-IS-INVALID
024900         GO TO 0100-EXIT
025000     END-IF.
025100     MOVE QUOTED-TEXT            TO TOKEN-AGENT.
025200     IF TOKEN-AGENT = SPACES
025300         SET LR-LINE-IS-INVALID TO TRUE
025400     END-IF.
025500 0100-EXIT.
025600     EXIT.
025700
025800*****************************************************************
025900* Lift the '[dd/Mon/yyyy:HH:mm:ss +hhmm]' timestamp, a single    *
026000* space, then skip past its trailing space.  Uses SCAN-POSITION  *
026100* directly against REMAINING-TEXT rather than UNSTRING, since    *
026200* the delimiters (']' then ' ') differ from the rest of the      *
026300* line's single-space delimiter.                                 *
026400*****************************************************************
026500 0110-LIFT-BRACKETED.
026600     IF REMAINING-TEXT(SCAN-POSITION:1) NOT = '['
026700         SET LR-LINE-IS-INVALID TO TRUE
026800         GO TO 0110-EXIT
026900     END-IF.
027000     ADD 1                    TO SCAN-POSITION.
027100     MOVE SCAN-POSITION       TO TOKEN-START.
027200     MOVE ZEROES               TO TOKEN-LENGTH.
027300     PERFORM 0115-SCAN-TO-BRACKET THRU 0115-EXIT
027400             UNTIL REMAINING-TEXT(SCAN-POSITION:1) = ']'
027500                OR SCAN-POSITION > LENGTH OF REMAINING-TEXT.
027600     IF SCAN-POSITION > LENGTH OF REMAINING-TEXT
027700         SET LR-LINE-IS-INVALID TO TRUE
027800         GO TO 0110-EXIT
027900     END-IF.
028000     MOVE SPACES               TO TOKEN-TIMESTAMP.
028100     MOVE REMAINING-TEXT(TOKEN-START:TOKEN-LENGTH)
028200                               TO TOKEN-TIMESTAMP.
028300     ADD 2                    TO SCAN-POSITION.
028400 0110-EXIT.
028500     EXIT.
028600
028700*****************************************************************
028800* Step past one more character on the way to the closing ']'.   *
028900*****************************************************************
029000 0115-SCAN-TO-BRACKET.
029100     ADD 1                    TO SCAN-POSITION.
029200     ADD 1                    TO TOKEN-LENGTH.
029300 0115-EXIT.
029400     EXIT.
029500
029600*****************************************************************
029700* Lift one '"..."' quoted part, any characters except '"',       *
029800* then skip the trailing space (none expected after the last     *
029900* field).  QUOTED-TEXT is this paragraph's lone output.          *
030000*****************************************************************
030100 0120-LIFT-QUOTED.
030200     IF REMAINING-TEXT(SCAN-POSITION:1) NOT = '"'
030300         SET LR-LINE-IS-INVALID TO TRUE
030400         GO TO 0120-EXIT
030500     END-IF.
030600     ADD 1                    TO SCAN-POSITION.
030700     MOVE SCAN-POSITION       TO TOKEN-START.
030800     MOVE ZEROES               TO TOKEN-LENGTH.
030900     PERFORM 0125-SCAN-TO-QUOTE THRU 0125-EXIT
031000             UNTIL REMAINING-TEXT(SCAN-POSITION:1) = '"'
031100                OR SCAN-POSITION > LENGTH OF REMAINING-TEXT.
031200     IF SCAN-POSITION > LENGTH OF REMAINING-TEXT
031300         SET LR-LINE-IS-INVALID TO TRUE
031400         GO TO 0120-EXIT
031500     END-IF.
031600     MOVE SPACES               TO QUOTED-TEXT.
031700     MOVE REMAINING-TEXT(TOKEN-START:TOKEN-LENGTH)
031800                               TO QUOTED-TEXT.
031900     ADD 2                    TO SCAN-POSITION.
032000 0120-EXIT.
032100     EXIT.
032200
032300*****************************************************************
032400* Step past one more character on the way to the closing '"'.   *
032500*****************************************************************
032600 0125-SCAN-TO-QUOTE.
032700     ADD 1                    TO SCAN-POSITION.
032800     ADD 1                    TO TOKEN-LENGTH.
032900 0125-EXIT.
033000     EXIT.
033100
033200*****************************************************************
033300* Lift one blank-delimited word (status code, body-bytes-sent)   *
033400* into WORD-TEXT.                                                *
033500*****************************************************************
033600 0130-LIFT-WORD.
033700     MOVE SCAN-POSITION       TO TOKEN-START.
033800     MOVE ZEROES               TO TOKEN-LENGTH.
033900     PERFORM 0135-SCAN-TO-BLANK THRU 0135-EXIT
034000             UNTIL REMAINING-TEXT(SCAN-POSITION:1) = ' '
034100                OR SCAN-POSITION > LENGTH OF REMAINING-TEXT.
034200     IF TOKEN-LENGTH = ZEROES
034300         SET LR-LINE-IS-INVALID TO TRUE
034400         GO TO 0130-EXIT
034500     END-IF.
034600     MOVE SPACES               TO WORD-TEXT.
034700     MOVE REMAINING-TEXT(TOKEN-START:TOKEN-LENGTH)
034800                               TO WORD-TEXT.
034900     ADD 1                    TO SCAN-POSITION.
035000 0130-EXIT.
035100     EXIT.
035200
035300*****************************************************************
035400* Step past one more character on the way to the next blank.    *
035500*****************************************************************
035600 0135-SCAN-TO-BLANK.
035700     ADD 1                    TO SCAN-POSITION.
035800     ADD 1                    TO TOKEN-LENGTH.
035900 0135-EXIT.
036000     EXIT.
036100
036200*****************************************************************
036300* Remote address: IPv4 dotted-quad (four 0-255 octets) or IPv6  *
036400* (1-8 colon-separated groups of 0-4 hex digits).  Decided by    *
036500* whether a ':' appears anywhere in the token.                   *
036600*****************************************************************
036700 0200-VALIDATE-ADDRESS.
036800     MOVE ZEROES               TO COLON-COUNT.
036900     INSPECT TOKEN-ADDRESS TALLYING COLON-COUNT
037000             FOR ALL ':'.
037100     IF COLON-COUNT > ZEROES
037200         PERFORM 0220-VALIDATE-IPV6  THRU 0220-EXIT
037300     ELSE
037400         PERFORM 0210-VALIDATE-IPV4  THRU 0210-EXIT
037500     END-IF.
037600 0200-EXIT.
037700     EXIT.
037800
037900*****************************************************************
038000* IPv4: exactly four dot-separated decimal octets, 0-255 each,   *
038100* no embedded signs or leading '+', checked with NUMERIC-DIGITS. *
038200*****************************************************************
038300 0210-VALIDATE-IPV4.
038400     MOVE ZEROES               TO DOT-COUNT.
038500     INSPECT TOKEN-ADDRESS TALLYING DOT-COUNT FOR ALL '.'.
038600     IF DOT-COUNT NOT = 3
038700         SET LR-LINE-IS-INVALID TO TRUE
038800         GO TO 0210-EXIT
038900     END-IF.
039000     MOVE TOKEN-ADDRESS        TO ADDRESS-SCAN-AREA.
039100     MOVE 1                    TO SCAN-POSITION.
039200     MOVE 1                    TO OCTET-COUNT.
039300     PERFORM 0212-CHECK-OCTET THRU 0212-EXIT
039400             UNTIL OCTET-COUNT > 4
039500                OR LR-LINE-IS-INVALID.
039600 0210-EXIT.
039700     EXIT.
039800
039900*****************************************************************
040000* One pass of the four-octet loop - validate the octet at the    *
040100* current scan position, then advance the octet count.           *
040200*****************************************************************
040300 0212-CHECK-OCTET.
040400     PERFORM 0211-VALIDATE-OCTET  THRU 0211-EXIT.
040500     IF LR-LINE-IS-INVALID
040600         GO TO 0212-EXIT
040700     END-IF.
040800     ADD 1                    TO OCTET-COUNT.
040900 0212-EXIT.
041000     EXIT.
041100
041200*****************************************************************
041300* One octet of the address currently in ADDRESS-SCAN-AREA - 1    *
041400* to 3 digits, value 0-255, ending at a '.' or trailing space.   *
041500*****************************************************************
041600 0211-VALIDATE-OCTET.
041700     MOVE SCAN-POSITION       TO TOKEN-START.
041800     MOVE ZEROES               TO TOKEN-LENGTH.
041900     PERFORM 0213-SCAN-OCTET-DIGIT THRU 0213-EXIT
042000             UNTIL ADDRESS-SCAN-AREA(SCAN-POSITION:1) = '.'
042100                OR ADDRESS-SCAN-AREA(SCAN-POSITION:1) = SPACE
042200                OR LR-LINE-IS-INVALID.
042300     IF LR-LINE-IS-INVALID
042400         GO TO 0211-EXIT
042500     END-IF.
042600     IF TOKEN-LENGTH = ZEROES OR TOKEN-LENGTH > 3
042700         SET LR-LINE-IS-INVALID TO TRUE
042800         GO TO 0211-EXIT
042900     END-IF.
043000     MOVE ZEROES               TO DISPLAY-OCTET.
043100     MOVE ADDRESS-SCAN-AREA(TOKEN-START:TOKEN-LENGTH)
043200          TO DISPLAY-OCTET(4 - TOKEN-LENGTH:TOKEN-LENGTH).
043300     IF NUMERIC-OCTET-VALUE > 255
043400         SET LR-LINE-IS-INVALID TO TRUE
043500         GO TO 0211-EXIT
043600     END-IF.
043700     ADD 1                    TO SCAN-POSITION.
043800 0211-EXIT.
043900     EXIT.
044000
044100*****************************************************************
044200* Step past one more digit on the way to the octet's end.       *
044300*****************************************************************
044400 0213-SCAN-OCTET-DIGIT.
044500     IF ADDRESS-SCAN-AREA(SCAN-POSITION:1) NOT NUMERIC-DIGITS
044600         SET LR-LINE-IS-INVALID TO TRUE
044700         GO TO 0213-EXIT
044800     END-IF.
044900     ADD 1                    TO SCAN-POSITION.
045000     ADD 1                    TO TOKEN-LENGTH.
045100 0213-EXIT.
045200     EXIT.
045300
045400*****************************************************************
045500* IPv6: 1-8 colon-separated groups, each 0-4 hex digits - the    *
045600* "::" zero-group shorthand is accepted because it is simply an  *
045700* empty group between two colons under this same rule.           *
045800*****************************************************************
045900 0220-VALIDATE-IPV6.
046000     IF COLON-COUNT > 7
046100         SET LR-LINE-IS-INVALID TO TRUE
046200         GO TO 0220-EXIT
046300     END-IF.
046400     MOVE TOKEN-ADDRESS        TO ADDRESS-SCAN-AREA.
046500     MOVE 1                    TO SCAN-POSITION.
046600     MOVE ZEROES               TO GROUP-COUNT.
046700     PERFORM 0221-VALIDATE-HEX-GROUP THRU 0221-EXIT
046800             UNTIL LR-LINE-IS-INVALID
046900                OR SCAN-POSITION > 45.
047000 0220-EXIT.
047100     EXIT.
047200
047300*****************************************************************
047400* One hex group ending at ':', a trailing space, or end of the   *
047500* 45-byte address field.                                         *
047600*****************************************************************
047700 0221-VALIDATE-HEX-GROUP.
047800     MOVE SCAN-POSITION       TO TOKEN-START.
047900     MOVE ZEROES               TO TOKEN-LENGTH.
048000     PERFORM 0222-SCAN-HEX-DIGIT THRU 0222-EXIT
048100             UNTIL ADDRESS-SCAN-AREA(SCAN-POSITION:1) = ':'
048200                OR ADDRESS-SCAN-AREA(SCAN-POSITION:1) = SPACE
048300                OR SCAN-POSITION > 45
048400                OR LR-LINE-IS-INVALID.
048500     IF LR-LINE-IS-INVALID
048600         GO TO 0221-EXIT
048700     END-IF.
048800     IF TOKEN-LENGTH > 4
048900         SET LR-LINE-IS-INVALID TO TRUE
049000         GO TO 0221-EXIT
049100     END-IF.
049200     ADD 1                    TO GROUP-COUNT.
049300     IF ADDRESS-SCAN-AREA(SCAN-POSITION:1) = SPACE
049400         OR SCAN-POSITION > 45
049500         MOVE 46                  TO SCAN-POSITION
049600         GO TO 0221-EXIT
049700     END-IF.
049800     ADD 1                    TO SCAN-POSITION.
049900 0221-EXIT.
050000     EXIT.
050100
050200*****************************************************************
050300* Step past one more hex digit on the way to the group's end.   *
050400*****************************************************************
050500 0222-SCAN-HEX-DIGIT.
050600     IF ADDRESS-SCAN-AREA(SCAN-POSITION:1) NOT HEX-DIGITS
050700         SET LR-LINE-IS-INVALID TO TRUE
050800         GO TO 0222-EXIT
050900     END-IF.
051000     ADD 1                    TO SCAN-POSITION.
051100     ADD 1                    TO TOKEN-LENGTH.
051200 0222-EXIT.
051300     EXIT.
051400
051500*****************************************************************
051600* Timestamp: bracket contents already lifted into TOKEN-         *
051700* TIMESTAMP/LOCAL-TIME-VIEW.  Check the month-name table, the    *
051800* numeric fields, and the signed offset, then build the ISO      *
051900* form straight into LR-LOG-DATETIME.                            *
052000*****************************************************************
052100 0300-VALIDATE-TIMESTAMP.
052200     IF LTV-SLASH1 NOT = '/' OR LTV-SLASH2 NOT = '/'
052300        OR LTV-COLON1 NOT = ':' OR LTV-COLON2 NOT = ':'
052400        OR LTV-COLON3 NOT = ':' OR LTV-SPACE NOT = SPACE
052500        OR (LTV-SIGN NOT = '+' AND LTV-SIGN NOT = '-')
052600         SET LR-LINE-IS-INVALID TO TRUE
052700         GO TO 0300-EXIT
052800     END-IF.
052900     IF LTV-DAY NOT NUMERIC-DIGITS OR LTV-YEAR NOT NUMERIC-DIGITS
053000        OR LTV-HOUR NOT NUMERIC-DIGITS
053100        OR LTV-MINUTE NOT NUMERIC-DIGITS
053200        OR LTV-SECOND NOT NUMERIC-DIGITS
053300        OR LTV-OFFSET NOT NUMERIC-DIGITS
053400         SET LR-LINE-IS-INVALID TO TRUE
053500         GO TO 0300-EXIT
053600     END-IF.
053700
053800     SET MONTH-IDX TO 1.
053900     SEARCH MM-ENTRY
054000         AT END
054100             SET LR-LINE-IS-INVALID TO TRUE
054200             GO TO 0300-EXIT
054300         WHEN MM-NAME(MONTH-IDX) = LTV-MONTH-NAME
054400             CONTINUE
054500     END-SEARCH.
054600
054700     STRING LTV-YEAR          DELIMITED BY SIZE
054800            '-'                DELIMITED BY SIZE
054900            MM-NUMBER(MONTH-IDX) DELIMITED BY SIZE
055000            '-'                DELIMITED BY SIZE
055100            LTV-DAY            DELIMITED BY SIZE
055200            'T'                DELIMITED BY SIZE
055300            LTV-HOUR           DELIMITED BY SIZE
055400            ':'                DELIMITED BY SIZE
055500            LTV-MINUTE         DELIMITED BY SIZE
055600            ':'                DELIMITED BY SIZE
055700            LTV-SECOND         DELIMITED BY SIZE
055800            LTV-SIGN           DELIMITED BY SIZE
055900            LTV-OFFSET(1:2)    DELIMITED BY SIZE
056000            ':'                DELIMITED BY SIZE
056100            LTV-OFFSET(3:2)    DELIMITED BY SIZE
056200       INTO LR-LOG-DATETIME
056300     END-STRING.
056400 0300-EXIT.
056500     EXIT.
056600
056700*****************************************************************
056800* Request: '<METHOD> <path> HTTP/<ver>', method from the table   *
056900* loaded in 0010, path starting with '/' and holding no spaces   *
057000* (guaranteed since it was lifted as one blank-delimited word),  *
057100* version 1.0, 1.1 or 2.0.                                       *
057200*****************************************************************
057300 0400-VALIDATE-REQUEST.
057400     MOVE SPACES               TO REQUEST-WORK.
057500     UNSTRING TOKEN-REQUEST DELIMITED BY ' '
057600         INTO RW-METHOD RW-PATH RW-VERSION.
057700
057800     SET METHOD-IDX TO 1.
057900     SEARCH HTTP-METHOD-NAME
058000         AT END
058100             SET LR-LINE-IS-INVALID TO TRUE
058200             GO TO 0400-EXIT
058300         WHEN HTTP-METHOD-NAME(METHOD-IDX) = RW-METHOD
058400             CONTINUE
058500     END-SEARCH.
058600
058700     IF RW-PATH(1:1) NOT = '/'
058800         SET LR-LINE-IS-INVALID TO TRUE
058900         GO TO 0400-EXIT
059000     END-IF.
059100
059200     IF RW-VERSION(1:4) = 'HTTP'
059300         MOVE RW-VERSION(6:3)  TO RW-VERSION
059400     END-IF.
059500     IF RW-VERSION NOT = '1.0' AND RW-VERSION NOT = '1.1'
059600        AND RW-VERSION NOT = '2.0'
059700         SET LR-LINE-IS-INVALID TO TRUE
059800         GO TO 0400-EXIT
059900     END-IF.
060000
060100     MOVE TOKEN-REQUEST        TO LR-HTTP-REQUEST.
060200     MOVE RW-PATH              TO LR-REQUEST-RESOURCE.
060300 0400-EXIT.
060400     EXIT.
060500
060600*****************************************************************
060700* Status: exactly 3 numeric digits, first digit 1-5.             *
060800*****************************************************************
060900 0500-VALIDATE-STATUS.
061000     IF TOKEN-STATUS(1:1) < '1' OR TOKEN-STATUS(1:1) > '5'
061100         SET LR-LINE-IS-INVALID TO TRUE
061200         GO TO 0500-EXIT
061300     END-IF.
061400     IF TOKEN-STATUS NOT NUMERIC-DIGITS
061500         SET LR-LINE-IS-INVALID TO TRUE
061600         GO TO 0500-EXIT
061700     END-IF.
061800     MOVE TOKEN-STATUS         TO LR-HTTP-STATUS.
061900 0500-EXIT.
062000     EXIT.
062100
062200*****************************************************************
062300* Body-bytes-sent: one or more decimal digits, up to 12 - lifted *
062400* left-justified by 0130-LIFT-WORD, so the digit count must be   *
062500* measured first and the trailing spaces excluded from the      *
062600* class test, the same way 0211-VALIDATE-OCTET keeps its         *
062700* trailing fill out of the octet's digit scan.                  *
062800*****************************************************************
062900 0600-VALIDATE-BYTES.
063000     MOVE ZEROES               TO TOKEN-LENGTH.
063100     INSPECT TOKEN-BYTES
063200             TALLYING TOKEN-LENGTH FOR CHARACTERS
063300             BEFORE INITIAL SPACE.
063400     IF TOKEN-LENGTH = ZEROES OR TOKEN-LENGTH > 12
063500         SET LR-LINE-IS-INVALID TO TRUE
063600         GO TO 0600-EXIT
063700     END-IF.
063800     IF TOKEN-BYTES(1:TOKEN-LENGTH) NOT NUMERIC-DIGITS
063900         SET LR-LINE-IS-INVALID TO TRUE
064000         GO TO 0600-EXIT
064100     END-IF.
064200     MOVE ZEROES               TO DISPLAY-BYTES.
064300     MOVE TOKEN-BYTES(1:TOKEN-LENGTH)
064400          TO DISPLAY-BYTES(13 - TOKEN-LENGTH:TOKEN-LENGTH).
064500     MOVE DISPLAY-BYTES        TO LR-BODY-BYTES-SENT.
064600 0600-EXIT.
064700     EXIT.
064800
064900*****************************************************************
065000* Every grammar check passed - carry the remaining tokens into   *
065100* the parsed record as-is.                                      *
065200*****************************************************************
065300 0700-BUILD-RECORD.
065400     MOVE TOKEN-ADDRESS        TO LR-REMOTE-ADDRESS.
065500     MOVE TOKEN-USER           TO LR-REMOTE-USER.
065600     MOVE TOKEN-REFERER        TO LR-HTTP-REFERER.
065700     MOVE TOKEN-AGENT          TO LR-HTTP-USER-AGENT.
065800 0700-EXIT.
065900     EXIT.
