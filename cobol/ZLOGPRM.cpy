000100*****************************************************************
000200*                                                               *
000300* ZLOGPRM - Parsed run-parameters for the log-statistics job.    *
000400*                                                               *
000500* Built by ZLOG001 from the lines of PARM-FILE (see ZLOGPRL)     *
000600* and passed down to ZLOG002/ZLOG003/ZLOG005 on every CALL.      *
000700* The valid keywords are FROM, TO, FORMAT, FILE and FILTER       *
000800* (FILTER repeats as FIELD:VALUE).                               *
000900*                                                               *
001000* Date       UserID    Description                              *
001100* ---------- --------  ---------------------------------------- *
001200* 08/22/92   RF        Original - single FILE= and FORMAT= only.*
001300* 02/03/95   RJ        Added FROM=/TO= window parameters.        *
001400* 06/21/98   RJ        Y2K - FROM/TO widened for 4-digit years,  *
001500*                      now hold the full ISO offset timestamp.  *
001600* 07/11/00   RF        Ticket ZL-029 - repeating FILE= entries,  *
001700*                      one batch run now covers many log files. *
001800* 05/17/04   RJ        Ticket ZL-061 - repeating FILTER= pairs,  *
001900*                      the LP-PARM-ERROR abort flag, and split   *
002000*                      the raw PARM-FILE line out to ZLOGPRL.    *
002100*****************************************************************
002200 01  LP-RUN-PARMS.
002300     05  LP-FROM-DATE           PIC  X(25).
002400     05  LP-TO-DATE             PIC  X(25).
002500     05  LP-REPORT-FORMAT       PIC  X(08).
002600     05  LP-FILE-COUNT          PIC  9(03) COMP-3.
002700     05  LP-FILE-TABLE OCCURS 20 TIMES
002800                       INDEXED BY LP-FILE-IDX.
002900         10  LP-FILE-NAME       PIC  X(100).
003000     05  LP-FILTER-COUNT        PIC  9(03) COMP-3.
003100     05  LP-FILTER-TABLE OCCURS 20 TIMES
003200                       INDEXED BY LP-FILTER-IDX.
003300         10  LP-FILTER-FIELD    PIC  X(16).
003400         10  LP-FILTER-VALUE    PIC  X(64).
003500     05  LP-PARM-ERROR          PIC  X(01).
003600         88  LP-PARM-IS-VALID       VALUE 'N'.
003700         88  LP-PARM-IS-INVALID     VALUE 'Y'.
003800     05  LP-ERROR-TEXT          PIC  X(60).
003900     05  FILLER                 PIC  X(020).
