000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZLOG003.
000300 AUTHOR.  Rich Jackson and Randy Frerking.
000400 INSTALLATION.  DATA CENTER SERVICES.
000500 DATE-WRITTEN.  02/03/1995.
000600 DATE-COMPILED.
000700 SECURITY.  NONE.
000800*****************************************************************
000900*                                                               *
001000* zFAM - z/OS File Access Manager                               *
001100*                                                               *
001200* ZLOG003 is the LOG-ANALYZER.  Given one log file name and     *
001300* the run parameters, it opens the file, CALLs ZLOG002 on each  *
001400* non-empty line, applies the date-window and field-value       *
001500* filters, and CALLs ZLOG004 once per kept record and again at  *
001600* end-of-file to finish the derived metrics.  A single parse    *
001700* failure abandons the whole file - LS-HAS-STATISTICS stays     *
001800* 'N' and ZLOG005 renders nothing for it.                        *
001900*                                                               *
002000* Date       UserID    Description                              *
002100* ---------- --------  ---------------------------------------- *
002200* 02/03/95   RJ        Original.                               *
002300* 11/02/96   RF        Blank lines in the log now skipped        *
002400*                      instead of counted as parse failures.     *
002500* 06/21/98   RJ        Y2K - date-window compare now runs on    *
002600*                      the full ISO-8601 string, no 2-digit    *
002700*                      year substring anywhere.                  *
002800* 07/11/00   RF        Ticket ZL-029 - date-window bounds made  *
002900*                      strictly exclusive per house rule.       *
003000* 05/17/04   RJ        Ticket ZL-061 - field filters now use     *
003100*                      case-sensitive STARTS WITH, all pairs    *
003200*                      configured must match.                   *
003300* 09/14/04   RF        Ticket ZL-066 - filter field list was     *
003400*                      missing remoteUser, dateTime, httpRequest,*
003500*                      bodyBytesSent and httpUserAgent, and      *
003600*                      carried a field (requestResource) that    *
003700*                      ZLOG001 never validates against.  All     *
003800*                      eight run-parameter fields now compare.   *
003900* 03/02/06   RF        Ticket ZL-074 - end-of-file never told    *
004000*                      ZLOG004 to finalize, so LS-HAS-STATISTICS *
004100*                      stayed 'N' for every file, abandoned or   *
004200*                      not.  Main process now CALLs ZLOG004 in   *
004300*                      mode 'F' once the read loop completes     *
004400*                      clean; an abandoned file still skips it.  *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-390.
004900 OBJECT-COMPUTER.  IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     UPSI-0 ON STATUS IS ZLOG-TEST-RUN.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT LOG-FILE ASSIGN TO ZLGINPT
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS LOG-FILE-STATUS.
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  LOG-FILE
006100     RECORD CONTAINS 1 TO 512 CHARACTERS.
006200 01  LOG-FILE-LINE.
006300     05  LOG-FILE-TEXT          PIC  X(510).
006400     05  FILLER                 PIC  X(002).
006500
006600 WORKING-STORAGE SECTION.
006700*****************************************************************
006800* DEFINE LOCAL VARIABLES                                        *
006900*****************************************************************
007000 01  ZLOG-TEST-RUN             PIC  X(01) VALUE 'N'.
007100 01  LOG-FILE-STATUS           PIC  X(02) VALUE SPACES.
007200 01  LOG-FILE-STATUS-NUMERIC REDEFINES LOG-FILE-STATUS
007300                              PIC  9(02).
007400 01  LOG-EOF-SWITCH            PIC  X(01) VALUE 'N'.
007500     88  LOG-AT-EOF                      VALUE 'Y'.
007600     88  LOG-NOT-AT-EOF                   VALUE 'N'.
007700 01  LINE-IS-EMPTY             PIC  X(01) VALUE 'N'.
007800     88  CURRENT-LINE-IS-EMPTY           VALUE 'Y'.
007900 01  FILE-ABANDONED-SWITCH     PIC  X(01) VALUE 'N'.
008000     88  FILE-WAS-ABANDONED              VALUE 'Y'.
008100 01  FILTER-IDX                PIC S9(04) COMP VALUE ZEROES.
008200 01  MATCH-COUNT               PIC S9(04) COMP VALUE ZEROES.
008300 01  COMPARE-LENGTH            PIC S9(04) COMP VALUE ZEROES.
008400 01  RECORDS-READ              PIC S9(07) COMP-3 VALUE ZEROES.
008500 01  RECORDS-KEPT              PIC S9(07) COMP-3 VALUE ZEROES.
008600 01  FILTER-VALUE-WORK          PIC  X(64).
008700 01  BODY-BYTES-EDIT           PIC  Z(11)9.
008800 01  BODY-BYTES-EDIT-VIEW REDEFINES BODY-BYTES-EDIT
008900                              PIC  X(12).
009000 01  BODY-BYTES-TEXT           PIC  X(12) VALUE SPACES.
009100 01  BODY-BYTES-SCAN-IDX        PIC S9(04) COMP VALUE ZEROES.
009200 01  ZLOG004-CALL-MODE          PIC  X(01) VALUE 'A'.
009300     88  ZLOG004-ACCUMULATE              VALUE 'A'.
009400     88  ZLOG004-FINALIZE                 VALUE 'F'.
009500
009600 01  DATE-WINDOW-OPEN          PIC  X(01) VALUE 'N'.
009700     88  DATE-WINDOW-IS-OPEN             VALUE 'Y'.
009800
009900 01  DATE-WINDOW-AREA.
010000     05  DWA-FROM-SET          PIC  X(01).
010100         88  DWA-HAS-FROM               VALUE 'Y'.
010200     05  DWA-TO-SET            PIC  X(01).
010300         88  DWA-HAS-TO                 VALUE 'Y'.
010400 01  DATE-WINDOW-VIEW REDEFINES DATE-WINDOW-AREA
010500                              PIC  X(02).
010600
010700 COPY ZLOGLRC.
010800
010900*****************************************************************
011000* Run parameters and the statistics accumulator are received by  *
011100* reference from ZLOG001 - LINKAGE, not WORKING-STORAGE.        *
011200*****************************************************************
011300 LINKAGE SECTION.
011400 COPY ZLOGPRM.
011500 COPY ZLOGSTC.
011600
011700 PROCEDURE DIVISION USING LP-RUN-PARMS LS-STATISTICS.
011800
011900*****************************************************************
012000* Main process - one file.                                     *
012100*****************************************************************
012200     PERFORM 0100-OPEN-FILE          THRU 0100-EXIT.
012300     IF LOG-NOT-AT-EOF
012400         PERFORM 0200-READ-LOOP       THRU 0200-EXIT
012500                 UNTIL LOG-AT-EOF
012600         CLOSE LOG-FILE
012700         IF NOT FILE-WAS-ABANDONED
012800             SET ZLOG004-FINALIZE  TO TRUE
012900             CALL 'ZLOG004' USING ZLOG004-CALL-MODE
013000                             LR-PARSED-RECORD LS-STATISTICS
013100         END-IF
013200     END-IF.
013300     GOBACK.
013400
013500*****************************************************************
013600* Open this run's current file, told by ZLOG001 through         *
013700* LS-FILE-NAME, and prime the date window from the parameters.  *
013800*****************************************************************
013900 0100-OPEN-FILE.
014000     MOVE 'N'                  TO LOG-EOF-SWITCH.
014100     MOVE 'N'                  TO FILE-ABANDONED-SWITCH.
014200     OPEN INPUT LOG-FILE.
014300     IF LOG-FILE-STATUS-NUMERIC NOT = 00
014400         DISPLAY 'ZLOG003 - UNABLE TO OPEN ' LS-FILE-NAME
014500                 ' STATUS ' LOG-FILE-STATUS
014600         SET LOG-AT-EOF TO TRUE
014700         GO TO 0100-EXIT
014800     END-IF.
014900
015000     MOVE 'N'                  TO DWA-FROM-SET DWA-TO-SET.
015100     IF LP-FROM-DATE NOT = SPACES
015200         SET DWA-HAS-FROM TO TRUE
015300     END-IF.
015400     IF LP-TO-DATE NOT = SPACES
015500         SET DWA-HAS-TO TO TRUE
015600     END-IF.
015700     IF ZLOG-TEST-RUN
015800         DISPLAY 'ZLOG003 DATE WINDOW - ' DATE-WINDOW-VIEW
015900     END-IF.
016000 0100-EXIT.
016100     EXIT.
016200
016300*****************************************************************
016400* Read one line, skip it if it is empty, otherwise parse it and  *
016500* abandon the whole file on the first parse failure.            *
016600*****************************************************************
016700 0200-READ-LOOP.
016800     READ LOG-FILE INTO LR-RAW-TEXT
016900         AT END
017000             SET LOG-AT-EOF TO TRUE
017100             GO TO 0200-EXIT
017200     END-READ.
017300     ADD 1                    TO RECORDS-READ.
017400
017500     MOVE 'N'                  TO LINE-IS-EMPTY.
017600     IF LR-RAW-TEXT = SPACES
017700         MOVE 'Y'              TO LINE-IS-EMPTY
017800     END-IF.
017900     IF CURRENT-LINE-IS-EMPTY
018000         GO TO 0200-EXIT
018100     END-IF.
018200
018300     CALL 'ZLOG002' USING LR-RAW-LINE LR-PARSED-RECORD.
018400     IF LR-LINE-IS-INVALID
018500         DISPLAY 'ZLOG003 - PARSE FAILURE, FILE ABANDONED - '
018600                 LS-FILE-NAME
018700         MOVE 'N'              TO LS-HAS-STATISTICS
018800         SET FILE-WAS-ABANDONED TO TRUE
018900         SET LOG-AT-EOF TO TRUE
019000         GO TO 0200-EXIT
019100     END-IF.
019200
019300     PERFORM 0250-CHECK-DATE-WINDOW THRU 0250-EXIT.
019400     IF DATE-WINDOW-IS-OPEN
019500         PERFORM 0290-APPLY-FILTERS THRU 0290-EXIT
019600     END-IF.
019700 0200-EXIT.
019800     EXIT.
019900
020000*****************************************************************
020100* Both bounds are exclusive: the record's normalized timestamp   *
020200* must sort strictly after PARM-FROM (when given) and strictly   *
020300* before PARM-TO (when given).  A bound left blank does not      *
020400* constrain that side of the window.                             *
020500*****************************************************************
020600 0250-CHECK-DATE-WINDOW.
020700     SET DATE-WINDOW-IS-OPEN TO TRUE.
020800     IF DWA-HAS-FROM
020900        AND LR-LOG-DATETIME NOT > LP-FROM-DATE
021000         MOVE 'N'              TO DATE-WINDOW-OPEN
021100         GO TO 0250-EXIT
021200     END-IF.
021300     IF DWA-HAS-TO
021400        AND LR-LOG-DATETIME NOT < LP-TO-DATE
021500         MOVE 'N'              TO DATE-WINDOW-OPEN
021600     END-IF.
021700 0250-EXIT.
021800     EXIT.
021900
022000*****************************************************************
022100* Every configured field/value pair must match - the field's    *
022200* parsed value must start with the filter's value, byte for     *
022300* byte, case-sensitive.  No filters configured means keep it.    *
022400*****************************************************************
022500 0290-APPLY-FILTERS.
022600     MOVE ZEROES                TO MATCH-COUNT.
022700     PERFORM 0291-MATCH-ONE-FILTER THRU 0291-EXIT
022800             VARYING FILTER-IDX FROM 1 BY 1
022900             UNTIL FILTER-IDX > LP-FILTER-COUNT.
023000     IF MATCH-COUNT = LP-FILTER-COUNT
023100         ADD 1                 TO RECORDS-KEPT
023200         SET ZLOG004-ACCUMULATE TO TRUE
023300         CALL 'ZLOG004' USING ZLOG004-CALL-MODE
023400                         LR-PARSED-RECORD LS-STATISTICS
023500     END-IF.
023600 0290-EXIT.
023700     EXIT.
023800
023900*****************************************************************
024000* One field/value pair against the field named in LP-FILTER-     *
024100* FIELD, compared over the length of LP-FILTER-VALUE's trimmed   *
024200* text - moved to FILTER-VALUE-WORK first to keep the compare    *
024300* reference modification short enough to read in one line.       *
024400*****************************************************************
024500 0291-MATCH-ONE-FILTER.
024600     MOVE ZEROES                TO COMPARE-LENGTH.
024700     MOVE LP-FILTER-VALUE(LP-FILTER-IDX) TO FILTER-VALUE-WORK.
024800     INSPECT FILTER-VALUE-WORK
024900             TALLYING COMPARE-LENGTH FOR CHARACTERS
025000             BEFORE INITIAL SPACES.
025100     IF COMPARE-LENGTH = ZEROES
025200         ADD 1                 TO MATCH-COUNT
025300         GO TO 0291-EXIT
025400     END-IF.
025500
025600     EVALUATE LP-FILTER-FIELD(LP-FILTER-IDX)
025700         WHEN 'remoteAddress'
025800             IF LR-REMOTE-ADDRESS(1:COMPARE-LENGTH) =
025900                FILTER-VALUE-WORK(1:COMPARE-LENGTH)
026000                 ADD 1         TO MATCH-COUNT
026100             END-IF
026200         WHEN 'remoteUser'
026300             IF LR-REMOTE-USER(1:COMPARE-LENGTH) =
026400                FILTER-VALUE-WORK(1:COMPARE-LENGTH)
026500                 ADD 1         TO MATCH-COUNT
026600             END-IF
026700         WHEN 'dateTime'
026800             IF LR-LOG-DATETIME(1:COMPARE-LENGTH) =
026900                FILTER-VALUE-WORK(1:COMPARE-LENGTH)
027000                 ADD 1         TO MATCH-COUNT
027100             END-IF
027200         WHEN 'httpRequest'
027300             IF LR-HTTP-REQUEST(1:COMPARE-LENGTH) =
027400                FILTER-VALUE-WORK(1:COMPARE-LENGTH)
027500                 ADD 1         TO MATCH-COUNT
027600             END-IF
027700         WHEN 'httpStatus'
027800             IF LR-HTTP-STATUS(1:COMPARE-LENGTH) =
027900                FILTER-VALUE-WORK(1:COMPARE-LENGTH)
028000                 ADD 1         TO MATCH-COUNT
028100             END-IF
028200         WHEN 'bodyBytesSent'
028300             PERFORM 0295-FORMAT-BODY-BYTES THRU 0295-EXIT
028400             IF BODY-BYTES-TEXT(1:COMPARE-LENGTH) =
028500                FILTER-VALUE-WORK(1:COMPARE-LENGTH)
028600                 ADD 1         TO MATCH-COUNT
028700             END-IF
028800         WHEN 'httpReferer'
028900             IF LR-HTTP-REFERER(1:COMPARE-LENGTH) =
029000                FILTER-VALUE-WORK(1:COMPARE-LENGTH)
029100                 ADD 1         TO MATCH-COUNT
029200             END-IF
029300         WHEN 'httpUserAgent'
029400             IF LR-HTTP-USER-AGENT(1:COMPARE-LENGTH) =
029500                FILTER-VALUE-WORK(1:COMPARE-LENGTH)
029600                 ADD 1         TO MATCH-COUNT
029700             END-IF
029800         WHEN OTHER
029900             CONTINUE
030000     END-EVALUATE.
030100 0291-EXIT.
030200     EXIT.
030300*****************************************************************
030400* bodyBytesSent is numeric in LR-PARSED-RECORD - zero-suppress   *
030500* and left-justify it into BODY-BYTES-TEXT before the prefix     *
030600* compare, the same edit-and-scan technique ZLOG005 uses to lay  *
030700* tally counts into its report columns.                          *
030800*****************************************************************
030900 0295-FORMAT-BODY-BYTES.
031000     MOVE SPACES                TO BODY-BYTES-TEXT.
031100     MOVE LR-BODY-BYTES-SENT     TO BODY-BYTES-EDIT.
031200     MOVE 1                     TO BODY-BYTES-SCAN-IDX.
031300     PERFORM 0296-SCAN-BODY-BYTES THRU 0296-EXIT
031400             UNTIL BODY-BYTES-SCAN-IDX > 12
031500                OR BODY-BYTES-EDIT-VIEW(BODY-BYTES-SCAN-IDX:1)
031600                   NOT = SPACE.
031700     IF BODY-BYTES-SCAN-IDX > 12
031800         MOVE '0'                TO BODY-BYTES-TEXT(1:1)
031900     ELSE
032000         MOVE BODY-BYTES-EDIT-VIEW(BODY-BYTES-SCAN-IDX:)
032100                                 TO BODY-BYTES-TEXT
032200     END-IF.
032300 0295-EXIT.
032400     EXIT.
032500
032600*****************************************************************
032700* Step past one more space on the way to the first kept digit.  *
032800*****************************************************************
032900 0296-SCAN-BODY-BYTES.
033000     ADD 1                      TO BODY-BYTES-SCAN-IDX.
033100 0296-EXIT.
033200     EXIT.
