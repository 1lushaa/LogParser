000100*****************************************************************
000200*                                                               *
000300* ZLOGSTC - Frequency-entry and per-file statistics layouts.    *
000400*                                                               *
000500* LS-FREQ-ENTRY is the generic (key,count) pair the spec calls  *
000600* out on its own - used when a single entry needs to move       *
000700* between paragraphs.  LS-STATISTICS is the whole accumulator   *
000800* for one input file: running totals, the four frequency        *
000900* tables (resource/status/address/referer), the kept response-  *
001000* size list (sorted in place for the 95th-percentile calc) and  *
001100* the derived top-3 tables the renderer prints.                 *
001200*                                                               *
001300* Table sizes below are shop maximums for one batch file, the   *
001400* same way FF-RECORD/FK-RECORD cap variable areas - raise them  *
001500* here, not by changing the calling programs, if a production   *
001600* log ever needs more distinct keys or more kept requests.       *
001700*                                                                *
001800* Date       UserID    Description                              *
001900* ---------- --------  ---------------------------------------- *
002000* 02/03/95   RJ        Original - counts and one response list.  *
002100* 11/02/96   RF        Added the four frequency tables.          *
002200* 06/21/98   RJ        Y2K - no date fields stored here, no      *
002300*                      change required; entry noted per policy.  *
002400* 07/11/00   RF        Ticket ZL-029 - LS-FILE-NAME widened to   *
002500*                      100 to match LP-FILE-NAME.                *
002600* 05/17/04   RJ        Ticket ZL-061 - added LS-TOP-xxx tables,  *
002700*                      computed once per file by ZLOG004.        *
002800*****************************************************************
002900
003000*****************************************************************
003100* A single frequency-table entry, standing alone.                *
003200*****************************************************************
003300 01  LS-FREQ-ENTRY.
003400     05  LS-ENTRY-KEY           PIC  X(96).
003500     05  LS-ENTRY-COUNT         PIC  9(12).
003600     05  FILLER                 PIC  X(008).
003700
003800*****************************************************************
003900* The statistics set for one input file.                        *
004000*****************************************************************
004100 01  LS-STATISTICS.
004200     05  LS-FILE-NAME           PIC  X(100).
004300     05  LS-FROM-PARM           PIC  X(25).
004400     05  LS-TO-PARM             PIC  X(25).
004500     05  LS-HAS-STATISTICS      PIC  X(01).
004600         88  LS-STATISTICS-PRESENT  VALUE 'Y'.
004700         88  LS-STATISTICS-ABSENT   VALUE 'N'.
004800     05  LS-NUMBER-REQUESTS     PIC  9(09) COMP-3.
004900     05  LS-TOTAL-BODY-BYTES    PIC  9(15) COMP-3.
005000     05  LS-AVERAGE-SIZE        PIC  9(12) COMP-3.
005100     05  LS-PERCENTILE-95       PIC  9(12) COMP-3.
005200
005300*****************************************************************
005400* Kept response sizes, in the order read - sorted ascending by   *
005500* ZLOG004's insertion sort before the percentile is picked off.  *
005600*****************************************************************
005700     05  LS-SIZE-COUNT          PIC  9(07) COMP.
005800     05  LS-SIZE-LIST OCCURS 5000 TIMES
005900                       PIC  9(12) COMP-3.
006000
006100*****************************************************************
006200* Requested-resource frequency table.                            *
006300*****************************************************************
006400     05  LS-RESOURCE-COUNT      PIC  9(05) COMP.
006500     05  LS-RESOURCE-TABLE OCCURS 300 TIMES
006600                       INDEXED BY LS-RESOURCE-IDX.
006700         10  LS-RESOURCE-KEY    PIC  X(96).
006800         10  LS-RESOURCE-TALLY  PIC  9(09) COMP-3.
006900
007000*****************************************************************
007100* Response-status frequency table.                               *
007200*****************************************************************
007300     05  LS-STATUS-COUNT        PIC  9(05) COMP.
007400     05  LS-STATUS-TABLE OCCURS 100 TIMES
007500                       INDEXED BY LS-STATUS-IDX.
007600         10  LS-STATUS-KEY      PIC  X(96).
007700         10  LS-STATUS-TALLY    PIC  9(09) COMP-3.
007800
007900*****************************************************************
008000* Remote-address frequency table.                                *
008100*****************************************************************
008200     05  LS-ADDRESS-COUNT       PIC  9(05) COMP.
008300     05  LS-ADDRESS-TABLE OCCURS 300 TIMES
008400                       INDEXED BY LS-ADDRESS-IDX.
008500         10  LS-ADDRESS-KEY     PIC  X(96).
008600         10  LS-ADDRESS-TALLY   PIC  9(09) COMP-3.
008700
008800*****************************************************************
008900* Http-referer frequency table.                                  *
009000*****************************************************************
009100     05  LS-REFERER-COUNT       PIC  9(05) COMP.
009200     05  LS-REFERER-TABLE OCCURS 300 TIMES
009300                       INDEXED BY LS-REFERER-IDX.
009400         10  LS-REFERER-KEY     PIC  X(96).
009500         10  LS-REFERER-TALLY   PIC  9(09) COMP-3.
009600
009700*****************************************************************
009800* Top-3 tables, filled once per file by ZLOG004 at end-of-file   *
009900* and read straight through by ZLOG005 when it builds tables     *
010000* 2 through 5 of the report.                                     *
010100*****************************************************************
010200     05  LS-TOP-RESOURCE OCCURS 3 TIMES.
010300         10  LS-TOP-RESOURCE-KEY    PIC  X(96).
010400         10  LS-TOP-RESOURCE-TALLY  PIC  9(09) COMP-3.
010500     05  LS-TOP-STATUS OCCURS 3 TIMES.
010600         10  LS-TOP-STATUS-KEY      PIC  X(96).
010700         10  LS-TOP-STATUS-TALLY    PIC  9(09) COMP-3.
010800     05  LS-TOP-ADDRESS OCCURS 3 TIMES.
010900         10  LS-TOP-ADDRESS-KEY     PIC  X(96).
011000         10  LS-TOP-ADDRESS-TALLY   PIC  9(09) COMP-3.
011100     05  LS-TOP-REFERER OCCURS 3 TIMES.
011200         10  LS-TOP-REFERER-KEY     PIC  X(96).
011300         10  LS-TOP-REFERER-TALLY   PIC  9(09) COMP-3.
011400     05  FILLER                 PIC  X(040).
