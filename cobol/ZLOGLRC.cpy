000100*****************************************************************
000200*                                                               *
000300* ZLOGLRC - Access-log line and parsed-record layouts.         *
000400*                                                               *
000500* Used by ZLOG002 (parser), ZLOG003 (analyzer) and ZLOG004      *
000600* (statistics) to pass one access-log line and its decoded      *
000700* fields between programs.  LR-RAW-LINE holds the line exactly  *
000800* as read from LOG-FILE; LR-PARSED-RECORD holds the eight       *
000900* decoded fields plus the valid/invalid flag the parser sets.   *
001000*                                                               *
001100* Date       UserID    Description                              *
001200* ---------- --------  ---------------------------------------- *
001300* 03/14/91   RJ        Original layout - one record per line.   *
001400* 11/02/93   RF        Added LR-REQUEST-RESOURCE (96) - path is  *
001500*                      carved out of HTTP-REQUEST by the parser. *
001600* 06/21/98   RJ        Y2K - LR-LOG-DATETIME widened to hold the *
001700*                      4-digit-year ISO form, not 2-digit local. *
001800* 09/09/99   RF        Ticket ZL-014 - pad FILLER to keep record *
001900*                      width stable across maintenance.          *
002000* 05/17/04   RJ        Ticket ZL-061 - LR-VALID-LINE 88-levels   *
002100*                      added for the analyzer's abort test.      *
002200*****************************************************************
002300
002400*****************************************************************
002500* The raw line as it comes off LOG-FILE - combined-log format.  *
002600*****************************************************************
002700 01  LR-RAW-LINE.
002800     05  LR-RAW-TEXT            PIC  X(510).
002900     05  FILLER                 PIC  X(002).
003000
003100*****************************************************************
003200* The parsed/decoded record - eight log fields plus the parser's*
003300* valid/invalid indicator.  REQUEST-RESOURCE is derived, not     *
003400* part of the eight - it is the second token of HTTP-REQUEST.   *
003500*****************************************************************
003600 01  LR-PARSED-RECORD.
003700     05  LR-REMOTE-ADDRESS      PIC  X(45).
003800     05  LR-REMOTE-USER         PIC  X(32).
003900     05  LR-LOG-DATETIME        PIC  X(25).
004000     05  LR-HTTP-REQUEST        PIC  X(128).
004100     05  LR-REQUEST-RESOURCE    PIC  X(96).
004200     05  LR-HTTP-STATUS         PIC  X(03).
004300     05  LR-BODY-BYTES-SENT     PIC  9(12).
004400     05  LR-HTTP-REFERER        PIC  X(96).
004500     05  LR-HTTP-USER-AGENT     PIC  X(128).
004600     05  LR-VALID-LINE          PIC  X(01).
004700         88  LR-LINE-IS-VALID       VALUE 'Y'.
004800         88  LR-LINE-IS-INVALID     VALUE 'N'.
004900     05  FILLER                 PIC  X(034).
